000100******************************************************************
000200*                                                                *
000300*    ACTVMAST  --  INVENTORY ACTIVITY (AUDIT TRAIL) RECORD        *
000400*                                                                *
000500*    ONE RECORD WRITTEN FOR EVERY SUCCESSFUL INVENTORY-MUTATING   *
000600*    TRANSACTION (ADD-ITEM INITIAL STOCK, ADD/REMOVE ADJUSTMENT,  *
000700*    SELL).  APPEND-ONLY -- NEVER REWRITTEN OR DELETED.           *
000800*                                                                *
001000******************************************************************
001100*
001200 01  ACTIVITY-RECORD.
001300     05  ACTIVITY-ID                 PIC 9(09).
001400     05  ACTIVITY-ID-ALPHA REDEFINES
001500         ACTIVITY-ID                 PIC X(09).
001600     05  ACTIVITY-TYPE               PIC X(10).
001700         88  ACTIVITY-IS-ADD                 VALUE "ADD".
001800         88  ACTIVITY-IS-REMOVE              VALUE "REMOVE".
001900         88  ACTIVITY-IS-SELL                VALUE "SELL".
002000     05  ACTIVITY-VALUE              PIC X(10).
002100     05  ACTIVITY-MESSAGE            PIC X(100).
002200     05  ACTIVITY-ITEM-NAME          PIC X(100).
002300     05  ACTIVITY-ITEM-ID            PIC 9(09).
002400     05  ACTIVITY-ITEM-ID-ALPHA REDEFINES
002500         ACTIVITY-ITEM-ID            PIC X(09).
002600     05  ACTIVITY-TIMESTAMP          PIC X(26).
002700     05  ACTIVITY-CREATION-TIMESTAMP PIC X(26).
002800     05  FILLER                      PIC X(10).
002900*
