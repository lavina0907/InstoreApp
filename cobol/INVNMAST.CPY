000100******************************************************************
000200*                                                                *
000300*    INVNMAST  --  INVENTORY MASTER RECORD LAYOUT                *
000400*                                                                *
000500*    ONE RECORD PER ITEM, ONE FOR ONE WITH ITMMAST.  KEYED ON     *
000600*    ITEM-ID.  CARRIES THE CURRENT ON-HAND QUANTITY AND THE       *
000700*    CREATE/UPDATE TIMESTAMPS.  INVENTORY-ID IS THE RECORD'S      *
000800*    OWN IDENTITY, CARRIED BUT NOT USED AS THE FILE KEY.          *
000900*                                                                *
001000******************************************************************
001100*
001200 01  INVENTORY-MASTER-RECORD.
001300     05  INVENTORY-ID                PIC 9(09).
001400     05  INVENTORY-ID-ALPHA REDEFINES
001500         INVENTORY-ID                PIC X(09).
001600     05  INV-ITEM-ID                 PIC 9(09).
001700     05  INV-ITEM-ID-ALPHA REDEFINES
001800         INV-ITEM-ID                 PIC X(09).
001900     05  AVAILABLE-QUANTITY          PIC S9(7) COMP-3.
002000     05  CREATION-DATE               PIC X(26).
002100     05  UPDATION-DATE               PIC X(26).
002200     05  FILLER                      PIC X(26).
002300*
