000100******************************************************************
000200*                                                                *
000300*    CTLREC  --  ID-CONTROL RECORD                               *
000400*                                                                *
000500*    ONE RECORD, RELATIVE SLOT 1 OF CTLFILE.  HOLDS THE NEXT      *
000600*    UNUSED ITEM ID, INVENTORY ID AND ACTIVITY ID.  READ AT       *
000700*    START OF RUN, INCREMENTED IN STORAGE AS IDS ARE ASSIGNED,    *
000800*    REWRITTEN AT END OF RUN BY EACH ID-ASSIGNING PROGRAM.        *
000900*                                                                *
001000******************************************************************
001100*
001200 01  CTL-ID-RECORD.
001300     05  CTL-NEXT-ITEM-ID            PIC 9(09) COMP.
001400     05  CTL-NEXT-INVENTORY-ID       PIC 9(09) COMP.
001500     05  CTL-NEXT-ACTIVITY-ID        PIC 9(09) COMP.
001600     05  FILLER                      PIC X(20).
001700*
