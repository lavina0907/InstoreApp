000100******************************************************************
000200*                                                                *
000300*    RESULTLN  --  PER-TRANSACTION RESULT LINE                   *
000400*                                                                *
000500*    ONE RECORD WRITTEN TO RESULT-FILE FOR EVERY TRANSACTION      *
000600*    LINE PROCESSED BY ITM1000, ITM2000, ITM3000, INV1000 AND     *
000700*    INV2000, IN THE SAME ORDER AS THE INPUT BATCH.               *
000800*                                                                *
000900******************************************************************
001000*
001100 01  RESULT-RECORD.
001200     05  RESULT-ITEM-ID              PIC 9(09).
001300     05  RESULT-ITEM-ID-ALPHA REDEFINES
001400         RESULT-ITEM-ID              PIC X(09).
001500     05  RESULT-QUANTITY             PIC S9(7) COMP-3.
001600     05  RESULT-STATUS               PIC X(07).
001700         88  RESULT-SUCCESS                  VALUE "SUCCESS".
001800         88  RESULT-FAILED                   VALUE "FAILED ".
001900     05  RESULT-MESSAGE              PIC X(40).
002000     05  FILLER                      PIC X(20).
002100*
