000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ACT1000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  01/14/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ACT1000 -- BUILD THE INVENTORY ACTIVITY FILE               *
001300*                                                                *
001400*    ONE-TIME RUN PRIOR TO FIRST USE OF THE ITEM/INVENTORY       *
001500*    BATCH SUITE.  LOADS ANY CARRIED-OVER ACTIVITY HISTORY       *
001600*    (FROM THE MANUAL LEDGER, PUNCHED ONTO ACTSEED BY DATA       *
001700*    ENTRY) INTO THE NEW RELATIVE ACTIVITY-FILE, ASSIGNING       *
001800*    EACH CARRIED-OVER LINE THE NEXT ACTIVITY ID OUT OF          *
001900*    CTLFILE SO NUMBERING STAYS UNBROKEN ONCE ITM1000/INV1000/   *
002000*    INV2000 START POSTING NEW ACTIVITY AGAINST THE SAME FILE.   *
002100*    ACTSEED MAY BE AN EMPTY DECK -- THE FILE IS STILL BUILT.    *
002200*                                                                *
002300*    CHANGE LOG.                                                 *
002400*                                                                *
002500*    01/14/87  RDH  ORIGINAL CODING.                       CR-105*
002600*    06/14/88  RDH  NOW ADVANCES CTL-NEXT-ACTIVITY-ID IN   CR-141*
002700*                   CTLFILE RATHER THAN STARTING EACH              *
002800*                   CARRIED-OVER RUN BACK AT ACTIVITY ID 1.       *
002900*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON THE       CR-203*
003000*                   ACTIVITY-FILE WRITE.                         *
003100*    08/22/93  LMP  RENUMBERED PARAGRAPHS TO MATCH THE      CR-244*
003200*                   SHOP STANDARD.                               *
003300*    02/09/99  JKT  YEAR 2000 REVIEW -- TIMESTAMP NOW BUILT CR-318*
003400*                   WITH A 4-DIGIT YEAR (ACCEPT FROM DATE         *
003500*                   YYYYMMDD).  PRIOR RELEASE CARRIED A 2-       *
003600*                   DIGIT CENTURY ASSUMPTION -- CORRECTED.       *
003700*    07/11/02  BWO  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-403*
003800*                   UNDER THE NEW COMPILER RELEASE.              *
003810*    09/14/09  DMS  CTL-RECORD-AREA CORRECTED TO 32 BYTES -- CR-512*
003812*                   THE TRUE LENGTH OF CTL-ID-RECORD.  THIS       *
003814*                   PROGRAM AND CTL1000 HAD BOTH BEEN CODED AT    *
003816*                   41 BYTES WHILE ITM1000/INV1000/INV2000 OPENED *
003818*                   THE SAME CTLFILE I-O AT 50 -- A RECORD        *
003820*                   LENGTH MISMATCH ON A SHARED RELATIVE FILE.    *
003822*    12/01/09  DMS  RECORDS-LOADED-COUNT NOW CARRIES VALUE     CR-514*
003824*                   ZERO -- IT IS ADDED TO EVERY TIME A CARRIED-   *
003826*                   OVER ACTIVITY LINE LOADS AND HAD NO EXPLICIT   *
003828*                   INITIAL VALUE.                                *
003830*    12/15/09  DMS  100-LOAD-ONE-ACTIVITY-RECORD NOW PERFORMS  CR-515*
003832*                   200-BUILD-CURRENT-TIMESTAMP THRU 400-WRITE-   *
003834*                   ACTIVITY-RECORD AS A SINGLE RANGE RATHER      *
003836*                   THAN THREE SEPARATE PERFORMS.  ALSO ADDED A   *
003838*                   77-LEVEL EDIT FIELD, WS-DISPLAY-COUNT-EDIT,   *
003840*                   TO ZERO-SUPPRESS THE CLOSING RECORD COUNT.    *
003900*                                                                *
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200*
005300     SELECT ACTSEED   ASSIGN TO "ACTSEED"
005400                      ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT CTLFILE   ASSIGN TO "CTLFILE"
005600                      ORGANIZATION IS RELATIVE
005700                      ACCESS IS RANDOM
005800                      RELATIVE KEY IS CTLFILE-RR-NUMBER
005900                      FILE STATUS IS CTLFILE-FILE-STATUS.
006000     SELECT ACTIVITY-FILE ASSIGN TO "ACTVFILE"
006100                      ORGANIZATION IS RELATIVE
006200                      ACCESS IS RANDOM
006300                      RELATIVE KEY IS ACTVFILE-RR-NUMBER
006400                      FILE STATUS IS ACTVFILE-FILE-STATUS.
006500*
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900*
007000 FD  ACTSEED.
007100*
007200 01  ACTSEED-RECORD.
007300     05  AS-ACTIVITY-TYPE            PIC X(10).
007400     05  AS-ACTIVITY-VALUE           PIC X(10).
007500     05  AS-ACTIVITY-ITEM-NAME       PIC X(100).
007600     05  AS-ACTIVITY-ITEM-ID         PIC 9(09).
007700     05  AS-ACTIVITY-ITEM-ID-ALPHA REDEFINES
007800         AS-ACTIVITY-ITEM-ID         PIC X(09).
007900     05  AS-ACTIVITY-TIMESTAMP       PIC X(26).
008000     05  FILLER                      PIC X(15).
008100*
008200 FD  CTLFILE.
008300*
008400 01  CTL-RECORD-AREA                 PIC X(32).
008500*
008600 FD  ACTIVITY-FILE.
008700*
008800 01  ACTVFILE-RECORD-AREA            PIC X(300).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  SWITCHES.
009300     05  ACTSEED-EOF-SWITCH          PIC X   VALUE "N".
009400         88  ACTSEED-EOF                     VALUE "Y".
009450     05  FILLER                      PIC X(08).
009500*
009600 01  FILE-STATUS-FIELDS.
009700     05  CTLFILE-FILE-STATUS         PIC XX.
009800         88  CTLFILE-SUCCESSFUL              VALUE "00".
009900     05  ACTVFILE-FILE-STATUS        PIC XX.
010000         88  ACTVFILE-SUCCESSFUL             VALUE "00".
010050     05  FILLER                      PIC X(08).
010100*
010200 01  KEY-FIELDS.
010300     05  CTLFILE-RR-NUMBER           PIC 9(05) COMP.
010400     05  ACTVFILE-RR-NUMBER          PIC 9(09) COMP.
010450     05  FILLER                      PIC X(08).
010500*
010600 01  LOAD-COUNTERS.
010700     05  RECORDS-LOADED-COUNT        PIC 9(07) COMP VALUE ZERO.
010750     05  FILLER                      PIC X(08).
010800*
010820 77  WS-DISPLAY-COUNT-EDIT           PIC ZZZZZZ9.
010840*
010900 01  CTL-ID-RECORD-WORK.
011000     COPY CTLREC.
011100*
011200 01  ACTIVITY-RECORD-WORK.
011300     COPY ACTVMAST.
011400*
011500 01  TIMESTAMP-FIELDS.
011600     05  WS-CURRENT-DATE.
011700         10  WS-CD-YEAR              PIC 9(4).
011800         10  WS-CD-MONTH             PIC 9(2).
011900         10  WS-CD-DAY               PIC 9(2).
012000     05  WS-CURRENT-TIME.
012100         10  WS-CT-HOUR              PIC 9(2).
012200         10  WS-CT-MINUTE            PIC 9(2).
012300         10  WS-CT-SECOND            PIC 9(2).
012400         10  WS-CT-HUNDREDTH         PIC 9(2).
012500     05  WS-TIMESTAMP-TEXT           PIC X(26).
012600     05  WS-TIMESTAMP-TEXT-R REDEFINES
012700         WS-TIMESTAMP-TEXT.
012800         10  WS-TT-YEAR              PIC X(4).
012900         10  WS-TT-DASH1             PIC X.
013000         10  WS-TT-MONTH             PIC X(2).
013100         10  WS-TT-DASH2             PIC X.
013200         10  WS-TT-DAY               PIC X(2).
013300         10  WS-TT-DASH3             PIC X.
013400         10  WS-TT-HOUR              PIC X(2).
013500         10  WS-TT-DOT1              PIC X.
013600         10  WS-TT-MINUTE            PIC X(2).
013700         10  WS-TT-DOT2              PIC X.
013800         10  WS-TT-SECOND            PIC X(2).
013900         10  WS-TT-DOT3              PIC X.
014000         10  WS-TT-MICRO             PIC X(6).
014050     05  FILLER                      PIC X(08).
014100*
014200 PROCEDURE DIVISION.
014300*
014400 000-BUILD-ACTIVITY-FILE.
014500*
014600     OPEN INPUT  ACTSEED
014700          I-O    CTLFILE
014800          OUTPUT ACTIVITY-FILE.
014900     MOVE 1 TO CTLFILE-RR-NUMBER.
015000     READ CTLFILE INTO CTL-ID-RECORD-WORK
015100         INVALID KEY
015200             DISPLAY "ACT1000 -- CTLFILE NOT BUILT, RUN CTL1000 "
015300                 "FIRST"
015400             MOVE "Y" TO ACTSEED-EOF-SWITCH.
015500     PERFORM 100-LOAD-ONE-ACTIVITY-RECORD
015600         UNTIL ACTSEED-EOF.
015700     REWRITE CTL-RECORD-AREA FROM CTL-ID-RECORD-WORK
015800         INVALID KEY
015900             DISPLAY "ACT1000 -- REWRITE ERROR ON CTLFILE".
016000     CLOSE ACTSEED
016100           CTLFILE
016200           ACTIVITY-FILE.
016300     MOVE RECORDS-LOADED-COUNT TO WS-DISPLAY-COUNT-EDIT.
016350     DISPLAY "ACT1000 -- ACTIVITY RECORDS LOADED: "
016400         WS-DISPLAY-COUNT-EDIT.
016500     STOP RUN.
016600*
016700 100-LOAD-ONE-ACTIVITY-RECORD.
016800*
016900     PERFORM 110-READ-SEED-RECORD.
017000     IF NOT ACTSEED-EOF
017100         PERFORM 200-BUILD-CURRENT-TIMESTAMP THRU 400-WRITE-ACTIVITY-RECORD.
017400*
017500 110-READ-SEED-RECORD.
017600*
017700     READ ACTSEED INTO ACTSEED-RECORD
017800         AT END
017900             MOVE "Y" TO ACTSEED-EOF-SWITCH.
018000*
018100 200-BUILD-CURRENT-TIMESTAMP.
018200*
018300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
018400     ACCEPT WS-CURRENT-TIME FROM TIME.
018500     MOVE WS-CD-YEAR     TO WS-TT-YEAR.
018600     MOVE "-"            TO WS-TT-DASH1.
018700     MOVE WS-CD-MONTH    TO WS-TT-MONTH.
018800     MOVE "-"            TO WS-TT-DASH2.
018900     MOVE WS-CD-DAY      TO WS-TT-DAY.
019000     MOVE "-"            TO WS-TT-DASH3.
019100     MOVE WS-CT-HOUR     TO WS-TT-HOUR.
019200     MOVE "."            TO WS-TT-DOT1.
019300     MOVE WS-CT-MINUTE   TO WS-TT-MINUTE.
019400     MOVE "."            TO WS-TT-DOT2.
019500     MOVE WS-CT-SECOND   TO WS-TT-SECOND.
019600     MOVE "."            TO WS-TT-DOT3.
019700     MOVE ZERO           TO WS-TT-MICRO.
019800     MOVE WS-CT-HUNDREDTH TO WS-TT-MICRO (1:2).
019900*
020000 300-ASSIGN-ACTIVITY-ID.
020100*
020200     MOVE CTL-NEXT-ACTIVITY-ID TO ACTIVITY-ID OF ACTIVITY-RECORD-WORK.
020300     MOVE CTL-NEXT-ACTIVITY-ID TO ACTVFILE-RR-NUMBER.
020400     ADD 1 TO CTL-NEXT-ACTIVITY-ID.
020500*
020600 400-WRITE-ACTIVITY-RECORD.
020700*
020800     MOVE AS-ACTIVITY-TYPE      TO ACTIVITY-TYPE OF ACTIVITY-RECORD-WORK.
020900     MOVE AS-ACTIVITY-VALUE     TO ACTIVITY-VALUE OF ACTIVITY-RECORD-WORK.
021000     MOVE SPACE                 TO ACTIVITY-MESSAGE OF ACTIVITY-RECORD-WORK.
021100     MOVE AS-ACTIVITY-ITEM-NAME TO ACTIVITY-ITEM-NAME OF ACTIVITY-RECORD-WORK.
021200     MOVE AS-ACTIVITY-ITEM-ID   TO ACTIVITY-ITEM-ID OF ACTIVITY-RECORD-WORK.
021300     MOVE AS-ACTIVITY-TIMESTAMP TO ACTIVITY-TIMESTAMP OF ACTIVITY-RECORD-WORK.
021400     MOVE WS-TIMESTAMP-TEXT     TO ACTIVITY-CREATION-TIMESTAMP
021500         OF ACTIVITY-RECORD-WORK.
021600     WRITE ACTVFILE-RECORD-AREA FROM ACTIVITY-RECORD-WORK
021700         INVALID KEY
021800             DISPLAY "ACT1000 -- WRITE ERROR ON ACTIVITY-FILE, "
021900                 "ITEM NUMBER " AS-ACTIVITY-ITEM-ID
022000         NOT INVALID KEY
022100             ADD 1 TO RECORDS-LOADED-COUNT.
022200*
