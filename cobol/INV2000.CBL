000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    INV2000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    INV2000 -- POST INVENTORY SALES AGAINST ON-HAND (BATCH)     *
001300*                                                                *
001400*    READS THE SALES EXTRACT AND, LINE BY LINE, SUBTRACTS THE    *
001500*    QUANTITY SOLD FROM THE OWNING INVENTORY RECORD'S ON-HAND    *
001600*    BALANCE.  A SALE THAT WOULD DRIVE ON-HAND BELOW ZERO IS     *
001700*    REJECTED -- THE WAREHOUSE CANNOT SHIP WHAT IT DOES NOT      *
001800*    HAVE, NO MATTER WHAT THE REGISTER RANG UP.  A SUCCESSFUL    *
001900*    SALE POSTS AN ACTIVITY RECORD BEHIND IT, SAME AS A          *
002000*    MANUAL ADJUSTMENT.                                         *
002100*                                                                *
002200*    CHANGE LOG.                                                 *
002300*                                                                *
002400*    03/09/87  RDH  ORIGINAL CODING.                       CR-113*
002500*    06/14/88  RDH  ADDED THE ACTIVITY-FILE POSTING.       CR-141*
002600*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON EVERY     CR-203*
002700*                   REWRITE/WRITE.                               *
002800*    08/22/93  LMP  RENUMBERED PARAGRAPHS TO MATCH THE      CR-244*
002900*                   SHOP STANDARD.                               *
003000*    03/30/95  JKT  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-271*
003100*                   UNDER THE NEW COMPILER RELEASE.              *
003200*    02/09/99  JKT  YEAR 2000 REVIEW -- TIMESTAMP NOW BUILT CR-318*
003300*                   WITH A 4-DIGIT YEAR.  PRIOR RELEASE          *
003400*                   CARRIED A 2-DIGIT CENTURY ASSUMPTION.        *
003500*    07/11/02  BWO  ADDED THE STOCK-SUFFICIENCY CHECK --   CR-403*
003600*                   ON-HAND WAS GOING NEGATIVE ON A RETURN       *
003700*                   FROM A STORE THAT OVERSOLD AT THE REGISTER.  *
003800*    04/18/06  BWO  A MISSING CONTROL FILE NOW REPORTED     CR-455*
003900*                   SERVER-ERROR INSTEAD OF ABENDING THE RUN.    *
004000*                                                                *
004010*    09/14/09  DMS  CTL-RECORD-AREA CORRECTED TO 32 BYTES -- CR-512*
004015*                   THE TRUE LENGTH OF CTL-ID-RECORD.  THIS       *
004020*                   PROGRAM HAD BEEN CODED AT 50 BYTES WHILE      *
004025*                   CTL1000/ACT1000 OPENED THE SAME CTLFILE AT    *
004030*                   41 -- A RECORD LENGTH MISMATCH ON A SHARED    *
004035*                   RELATIVE FILE.  ALSO WIDENED RUN-OUTCOME-     *
004040*                   CODE TO PIC X(12) -- "SERVER-ERROR" WAS       *
004045*                   BEING TRUNCATED TO "SERVER-ERRO" IN THE       *
004050*                   SUMMARY DISPLAY.                              *
004055*    11/03/09  DMS  380-WRITE-RESULT-RECORD WAS MOVING THE     CR-513*
004060*                   POST-ADJUSTMENT ON-HAND BALANCE TO RESULT-  *
004065*                   QUANTITY INSTEAD OF THE TRANSACTION'S OWN   *
004070*                   ST-QUANTITY-SOLD -- WRONG ON A SUCCESSFUL   *
004075*                   LINE AND STALE/GARBAGE ON A FAILED ONE      *
004080*                   WHERE INVENTORY-RECORD-WORK WAS NEVER       *
004085*                   REFRESHED.  CORRECTED TO MOVE THE SOLD      *
004088*                   QUANTITY DIRECTLY.                          *
004090*    12/01/09  DMS  RUN-TOTAL-COUNT/RUN-SUCCESS-COUNT/         CR-514*
004091*                   RUN-FAILED-COUNT NOW CARRY VALUE ZERO --       *
004092*                   THESE ARE ADDED TO AND TESTED AGAINST ZERO     *
004093*                   IN 900-WRITE-RUN-SUMMARY AND HAD NO EXPLICIT   *
004094*                   INITIAL VALUE.                                *
004095*    12/15/09  DMS  320 THROUGH 380 RECAST AS A SINGLE       CR-515*
004096*                   PERFORM...THRU RANGE, SKIPPING TO 380 ON A     *
004097*                   FAILED OR INSUFFICIENT-STOCK LINE.  ADDED A    *
004098*                   77-LEVEL EDIT FIELD FOR THE RUN SUMMARY.       *
004100******************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT INVSALE-TXN  ASSIGN TO "INVSALTX"
005500                         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT INVENTORY-FILE ASSIGN TO "INVNFILE"
005700                         ORGANIZATION IS INDEXED
005800                         ACCESS IS RANDOM
005900                         RECORD KEY IS INVNFILE-ITEM-ID
006000                         FILE STATUS IS INVNFILE-FILE-STATUS.
006100     SELECT ITEM-FILE    ASSIGN TO "ITEMFILE"
006200                         ORGANIZATION IS INDEXED
006300                         ACCESS IS RANDOM
006400                         RECORD KEY IS ITEMFILE-ITEM-ID
006500                         FILE STATUS IS ITEMFILE-FILE-STATUS.
006600     SELECT CTLFILE      ASSIGN TO "CTLFILE"
006700                         ORGANIZATION IS RELATIVE
006800                         ACCESS IS RANDOM
006900                         RELATIVE KEY IS CTLFILE-RR-NUMBER
007000                         FILE STATUS IS CTLFILE-FILE-STATUS.
007100     SELECT ACTIVITY-FILE ASSIGN TO "ACTVFILE"
007200                         ORGANIZATION IS RELATIVE
007300                         ACCESS IS RANDOM
007400                         RELATIVE KEY IS ACTVFILE-RR-NUMBER
007500                         FILE STATUS IS ACTVFILE-FILE-STATUS.
007600     SELECT RESULT-FILE  ASSIGN TO "RESULTFL"
007700                         ORGANIZATION IS LINE SEQUENTIAL.
007800*
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  INVSALE-TXN.
008400*
008500 01  INVENTORY-TXN-RECORD.
008600     05  ST-ITEM-ID                  PIC 9(09).
008700     05  ST-ITEM-ID-ALPHA REDEFINES
008800         ST-ITEM-ID                  PIC X(09).
008900     05  ST-QUANTITY-SOLD            PIC S9(7) COMP-3.
008950     05  ST-OPERATION-TYPE           PIC X(10).
009000     05  FILLER                      PIC X(20).
009100*
009200 FD  INVENTORY-FILE.
009300*
009400 01  INVNFILE-RECORD-AREA.
009500     05  INVNFILE-ITEM-ID            PIC 9(09).
009600     05  FILLER                      PIC X(91).
009700*
009800 FD  ITEM-FILE.
009900*
010000 01  ITEMFILE-RECORD-AREA.
010100     05  ITEMFILE-ITEM-ID            PIC 9(09).
010200     05  FILLER                      PIC X(191).
010300*
010400 FD  CTLFILE.
010500*
010600 01  CTL-RECORD-AREA                 PIC X(32).
010700*
010800 FD  ACTIVITY-FILE.
010900*
011000 01  ACTVFILE-RECORD-AREA            PIC X(300).
011100*
011200 FD  RESULT-FILE.
011300*
011400 01  RESULT-LINE-AREA                PIC X(80).
011500*
011600 WORKING-STORAGE SECTION.
011700*
011800 01  SWITCHES.
011900     05  INVSALE-TXN-EOF-SWITCH      PIC X   VALUE "N".
012000         88  INVSALE-TXN-EOF                 VALUE "Y".
012100     05  CTLFILE-OPEN-SWITCH         PIC X   VALUE "Y".
012200         88  CTLFILE-NOT-BUILT               VALUE "N".
012300     05  INVENTORY-FOUND-SWITCH      PIC X   VALUE "N".
012400         88  INVENTORY-FOUND                 VALUE "Y".
012450     05  SELL-LINE-FOUND-SWITCH      PIC X   VALUE "N".
012460         88  SELL-LINE-FOUND                  VALUE "Y".
012700     05  STOCK-SUFFICIENT-SWITCH     PIC X   VALUE "N".
012800         88  STOCK-SUFFICIENT                VALUE "Y".
012900     05  LINE-FAILED-SWITCH          PIC X   VALUE "N".
013000         88  LINE-FAILED                     VALUE "Y".
013050     05  FILLER                      PIC X(08).
013100*
013200 01  FILE-STATUS-FIELDS.
013300     05  INVNFILE-FILE-STATUS        PIC XX.
013400         88  INVNFILE-SUCCESSFUL             VALUE "00".
013500     05  ITEMFILE-FILE-STATUS        PIC XX.
013600         88  ITEMFILE-SUCCESSFUL             VALUE "00".
013700     05  CTLFILE-FILE-STATUS         PIC XX.
013800         88  CTLFILE-SUCCESSFUL              VALUE "00".
013900     05  ACTVFILE-FILE-STATUS        PIC XX.
014000         88  ACTVFILE-SUCCESSFUL             VALUE "00".
014050     05  FILLER                      PIC X(08).
014100*
014200 01  KEY-FIELDS.
014300     05  CTLFILE-RR-NUMBER           PIC 9(05) COMP.
014400     05  ACTVFILE-RR-NUMBER          PIC 9(09) COMP.
014450     05  FILLER                      PIC X(08).
014500*
014600 01  RUN-COUNTERS.
014700     05  RUN-TOTAL-COUNT             PIC 9(07) COMP VALUE ZERO.
014800     05  RUN-SUCCESS-COUNT           PIC 9(07) COMP VALUE ZERO.
014900     05  RUN-FAILED-COUNT            PIC 9(07) COMP VALUE ZERO.
014950     05  FILLER                      PIC X(08).
015000*
015100 01  LINE-FAILED-MESSAGE             PIC X(40).
015200*
015300 01  WS-ACTIVITY-VALUE-EDIT          PIC -9(9).
015350*
015360 01  WS-OPERATION-TYPE-U             PIC X(10).
015400*
015500 01  CTL-ID-RECORD-WORK.
015600     COPY CTLREC.
015700*
015800 01  ITEM-RECORD-WORK.
015900     COPY ITMMAST.
016000*
016100 01  INVENTORY-RECORD-WORK.
016200     COPY INVNMAST.
016300*
016400 01  ACTIVITY-RECORD-WORK.
016500     COPY ACTVMAST.
016600*
016700 01  RESULT-RECORD-WORK.
016800     COPY RESULTLN.
016900*
017000 01  RUN-OUTCOME-CODE                PIC X(12).
017050*
017080 77  WS-DISPLAY-COUNT-EDIT           PIC ZZZZZZ9.
017100*
017200 01  TIMESTAMP-FIELDS.
017300     05  WS-CURRENT-DATE.
017400         10  WS-CD-YEAR              PIC 9(4).
017500         10  WS-CD-MONTH             PIC 9(2).
017600         10  WS-CD-DAY               PIC 9(2).
017700     05  WS-CURRENT-TIME.
017800         10  WS-CT-HOUR              PIC 9(2).
017900         10  WS-CT-MINUTE            PIC 9(2).
018000         10  WS-CT-SECOND            PIC 9(2).
018100         10  WS-CT-HUNDREDTH         PIC 9(2).
018200     05  WS-TIMESTAMP-TEXT           PIC X(26).
018300     05  WS-TIMESTAMP-TEXT-R REDEFINES
018400         WS-TIMESTAMP-TEXT.
018500         10  WS-TT-YEAR              PIC X(4).
018600         10  WS-TT-DASH1             PIC X.
018700         10  WS-TT-MONTH             PIC X(2).
018800         10  WS-TT-DASH2             PIC X.
018900         10  WS-TT-DAY               PIC X(2).
019000         10  WS-TT-DASH3             PIC X.
019100         10  WS-TT-HOUR              PIC X(2).
019200         10  WS-TT-DOT1              PIC X.
019300         10  WS-TT-MINUTE            PIC X(2).
019400         10  WS-TT-DOT2              PIC X.
019500         10  WS-TT-SECOND            PIC X(2).
019600         10  WS-TT-DOT3              PIC X.
019700         10  WS-TT-MICRO             PIC X(6).
019750     05  FILLER                      PIC X(08).
019800*
019900 PROCEDURE DIVISION.
020000*
020100 000-SELL-INVENTORY-BATCH.
020200*
020300     OPEN INPUT  INVSALE-TXN
020400                 ITEM-FILE
020500          I-O    INVENTORY-FILE
020600                 CTLFILE
020700                 ACTIVITY-FILE
020800          OUTPUT RESULT-FILE.
020900     MOVE 1 TO CTLFILE-RR-NUMBER.
021000     READ CTLFILE INTO CTL-ID-RECORD-WORK
021100         INVALID KEY
021200             MOVE "N" TO CTLFILE-OPEN-SWITCH.
021300     IF CTLFILE-NOT-BUILT
021400         MOVE "SERVER-ERROR" TO RUN-OUTCOME-CODE
021500         DISPLAY "INV2000 -- CTLFILE NOT BUILT, RUN CTL1000 "
021600             "FIRST"
021700     ELSE
021800         PERFORM 300-PROCESS-SALE-TRANSACTION
021900             UNTIL INVSALE-TXN-EOF
022000         REWRITE CTL-RECORD-AREA FROM CTL-ID-RECORD-WORK
022100             INVALID KEY
022200                 DISPLAY "INV2000 -- REWRITE ERROR ON CTLFILE"
022300         PERFORM 900-WRITE-RUN-SUMMARY.
022400     CLOSE INVSALE-TXN
022500           ITEM-FILE
022600           INVENTORY-FILE
022700           CTLFILE
022800           ACTIVITY-FILE
022900           RESULT-FILE.
023000     STOP RUN.
023100*
023200 290-SELECT-SELL-TRANSACTION.
023300*
023400     MOVE "N" TO SELL-LINE-FOUND-SWITCH.
023410     PERFORM 292-READ-NEXT-SALES-LINE
023420         UNTIL INVSALE-TXN-EOF OR SELL-LINE-FOUND.
023430*
023440 292-READ-NEXT-SALES-LINE.
023450*
023460     READ INVSALE-TXN INTO INVENTORY-TXN-RECORD
023470         AT END
023480             MOVE "Y" TO INVSALE-TXN-EOF-SWITCH.
023490     IF NOT INVSALE-TXN-EOF
023500         MOVE ST-OPERATION-TYPE TO WS-OPERATION-TYPE-U
023510         INSPECT WS-OPERATION-TYPE-U CONVERTING
023520             "abcdefghijklmnopqrstuvwxyz"
023530             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023540         IF WS-OPERATION-TYPE-U = "SELL"
023550             MOVE "Y" TO SELL-LINE-FOUND-SWITCH.
023560*
023700 300-PROCESS-SALE-TRANSACTION.
023900*
024000     PERFORM 290-SELECT-SELL-TRANSACTION.
024100     IF INVSALE-TXN-EOF
024200         GO TO 300-EXIT.
024300     ADD 1 TO RUN-TOTAL-COUNT.
024400     MOVE "N" TO LINE-FAILED-SWITCH.
024500     MOVE SPACE TO LINE-FAILED-MESSAGE.
024600     PERFORM 320-READ-INVENTORY-RECORD THRU 380-WRITE-RESULT-RECORD.
026700 300-EXIT.
026800     EXIT.
026900*
027000 320-READ-INVENTORY-RECORD.
027100*
027200     MOVE "N" TO INVENTORY-FOUND-SWITCH.
027300     MOVE ST-ITEM-ID TO INVNFILE-ITEM-ID.
027400     READ INVENTORY-FILE INTO INVENTORY-RECORD-WORK
027500         INVALID KEY
027600             CONTINUE.
027700     IF INVNFILE-SUCCESSFUL
027800         MOVE "Y" TO INVENTORY-FOUND-SWITCH.
027850     IF NOT INVENTORY-FOUND
027860         MOVE "Y" TO LINE-FAILED-SWITCH
027870         MOVE "Item not found" TO LINE-FAILED-MESSAGE
027880         GO TO 380-WRITE-RESULT-RECORD.
027900*
028000 325-READ-OWNING-ITEM.
028100*
028200     MOVE INV-ITEM-ID OF INVENTORY-RECORD-WORK TO ITEMFILE-ITEM-ID.
028300     READ ITEM-FILE INTO ITEM-RECORD-WORK
028400         INVALID KEY
028500             MOVE "Y" TO LINE-FAILED-SWITCH
028600             MOVE "Unexpected error resolving item record"
028700                 TO LINE-FAILED-MESSAGE.
028800     IF ITEMFILE-SUCCESSFUL
028900         IF ITEM-DELETED
029000             MOVE "Y" TO LINE-FAILED-SWITCH
029050             MOVE "Item not found" TO LINE-FAILED-MESSAGE.
029055     IF LINE-FAILED
029060         GO TO 380-WRITE-RESULT-RECORD.
029070 330-CHECK-STOCK-SUFFICIENCY.
029200*
029300     MOVE "N" TO STOCK-SUFFICIENT-SWITCH.
029400     IF AVAILABLE-QUANTITY OF INVENTORY-RECORD-WORK
029500             NOT LESS THAN ST-QUANTITY-SOLD
029600         MOVE "Y" TO STOCK-SUFFICIENT-SWITCH.
029650     IF NOT STOCK-SUFFICIENT
029660         MOVE "Y" TO LINE-FAILED-SWITCH
029670         MOVE "Insufficient stock" TO LINE-FAILED-MESSAGE
029680         GO TO 380-WRITE-RESULT-RECORD.
029700*
029800 340-APPLY-SALE.
029900*
030000     SUBTRACT ST-QUANTITY-SOLD FROM AVAILABLE-QUANTITY
030100         OF INVENTORY-RECORD-WORK.
030200*
030300 345-REWRITE-INVENTORY-RECORD.
030400*
030500     PERFORM 390-BUILD-CURRENT-TIMESTAMP.
030600     MOVE WS-TIMESTAMP-TEXT TO UPDATION-DATE OF INVENTORY-RECORD-WORK.
030700     REWRITE INVNFILE-RECORD-AREA FROM INVENTORY-RECORD-WORK
030800         INVALID KEY
030900             MOVE "Y" TO LINE-FAILED-SWITCH
031000             MOVE "Unable to rewrite inventory record"
031100                 TO LINE-FAILED-MESSAGE.
031200*
031300 350-POST-ACTIVITY-RECORD.
031400*
031450     IF LINE-FAILED
031460         GO TO 380-WRITE-RESULT-RECORD.
031500     MOVE CTL-NEXT-ACTIVITY-ID   TO ACTIVITY-ID OF ACTIVITY-RECORD-WORK.
031600     MOVE CTL-NEXT-ACTIVITY-ID   TO ACTVFILE-RR-NUMBER.
031700     ADD 1 TO CTL-NEXT-ACTIVITY-ID.
031800     MOVE "SELL"                 TO ACTIVITY-TYPE OF ACTIVITY-RECORD-WORK.
031900     MOVE ST-QUANTITY-SOLD       TO WS-ACTIVITY-VALUE-EDIT.
032000     MOVE WS-ACTIVITY-VALUE-EDIT TO ACTIVITY-VALUE OF ACTIVITY-RECORD-WORK.
032100     MOVE SPACE                  TO ACTIVITY-MESSAGE OF ACTIVITY-RECORD-WORK.
032200     MOVE ITEM-NAME OF ITEM-RECORD-WORK
032300                                 TO ACTIVITY-ITEM-NAME OF ACTIVITY-RECORD-WORK.
032400     MOVE ITEM-ID OF ITEM-RECORD-WORK
032500                                 TO ACTIVITY-ITEM-ID OF ACTIVITY-RECORD-WORK.
032600     MOVE WS-TIMESTAMP-TEXT      TO ACTIVITY-TIMESTAMP OF ACTIVITY-RECORD-WORK.
032700     PERFORM 390-BUILD-CURRENT-TIMESTAMP.
032800     MOVE WS-TIMESTAMP-TEXT      TO ACTIVITY-CREATION-TIMESTAMP
032900         OF ACTIVITY-RECORD-WORK.
033000     WRITE ACTVFILE-RECORD-AREA FROM ACTIVITY-RECORD-WORK
033100         INVALID KEY
033200             MOVE "Y" TO LINE-FAILED-SWITCH
033300             MOVE "Unable to post activity record"
033400                 TO LINE-FAILED-MESSAGE.
033500*
033600 380-WRITE-RESULT-RECORD.
033700*
033800     MOVE ST-ITEM-ID              TO RESULT-ITEM-ID OF RESULT-RECORD-WORK.
033900     MOVE ST-QUANTITY-SOLD        TO RESULT-QUANTITY OF RESULT-RECORD-WORK.
034100     IF LINE-FAILED
034200         MOVE "FAILED "          TO RESULT-STATUS OF RESULT-RECORD-WORK
034300         MOVE LINE-FAILED-MESSAGE TO RESULT-MESSAGE OF RESULT-RECORD-WORK
034400         ADD 1 TO RUN-FAILED-COUNT
034500     ELSE
034600         MOVE "SUCCESS"          TO RESULT-STATUS OF RESULT-RECORD-WORK
034700         MOVE SPACE              TO RESULT-MESSAGE OF RESULT-RECORD-WORK
034800         ADD 1 TO RUN-SUCCESS-COUNT.
034900     WRITE RESULT-LINE-AREA FROM RESULT-RECORD-WORK.
035000*
035100 390-BUILD-CURRENT-TIMESTAMP.
035200*
035300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
035400     ACCEPT WS-CURRENT-TIME FROM TIME.
035500     MOVE WS-CD-YEAR     TO WS-TT-YEAR.
035600     MOVE "-"            TO WS-TT-DASH1.
035700     MOVE WS-CD-MONTH    TO WS-TT-MONTH.
035800     MOVE "-"            TO WS-TT-DASH2.
035900     MOVE WS-CD-DAY      TO WS-TT-DAY.
036000     MOVE "-"            TO WS-TT-DASH3.
036100     MOVE WS-CT-HOUR     TO WS-TT-HOUR.
036200     MOVE "."            TO WS-TT-DOT1.
036300     MOVE WS-CT-MINUTE   TO WS-TT-MINUTE.
036400     MOVE "."            TO WS-TT-DOT2.
036500     MOVE WS-CT-SECOND   TO WS-TT-SECOND.
036600     MOVE "."            TO WS-TT-DOT3.
036700     MOVE ZERO           TO WS-TT-MICRO.
036800     MOVE WS-CT-HUNDREDTH TO WS-TT-MICRO (1:2).
036900*
037000 900-WRITE-RUN-SUMMARY.
037100*
037200     IF RUN-TOTAL-COUNT = ZERO
037300         MOVE "BAD-REQUEST" TO RUN-OUTCOME-CODE
037400     ELSE IF RUN-FAILED-COUNT > ZERO
037500         MOVE "PARTIAL"     TO RUN-OUTCOME-CODE
037600     ELSE
037700         MOVE "OK"          TO RUN-OUTCOME-CODE.
037900     DISPLAY "INV2000 -- RUN OUTCOME: " RUN-OUTCOME-CODE.
037950     MOVE RUN-TOTAL-COUNT  TO WS-DISPLAY-COUNT-EDIT.
038000     DISPLAY "INV2000 -- LINES READ:    " WS-DISPLAY-COUNT-EDIT.
038050     MOVE RUN-SUCCESS-COUNT TO WS-DISPLAY-COUNT-EDIT.
038100     DISPLAY "INV2000 -- LINES SUCCESS:  " WS-DISPLAY-COUNT-EDIT.
038150     MOVE RUN-FAILED-COUNT TO WS-DISPLAY-COUNT-EDIT.
038200     DISPLAY "INV2000 -- LINES FAILED:   " WS-DISPLAY-COUNT-EDIT.
038300*
