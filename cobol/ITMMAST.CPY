000100******************************************************************
000200*                                                                *
000300*    ITMMAST  --  ITEM MASTER RECORD LAYOUT                     *
000400*                                                                *
000500*    ONE RECORD PER CATALOG ITEM.  KEYED ON ITEM-ID.  CARRIES    *
000600*    THE ITEM'S DESCRIPTIVE DATA AND THE SOFT-DELETE FLAG.       *
000700*    INVENTORY ON-HAND QUANTITY IS NOT CARRIED HERE -- SEE       *
000800*    INVNMAST FOR THE ONE-FOR-ONE INVENTORY RECORD.              *
000900*                                                                *
001000******************************************************************
001100*
001200 01  ITEM-MASTER-RECORD.
001300     05  ITEM-ID                     PIC 9(09).
001400     05  ITEM-ID-ALPHA REDEFINES
001500         ITEM-ID                     PIC X(09).
001600     05  ITEM-NAME                   PIC X(100).
001700     05  ITEM-PRICE                  PIC S9(7)V99 COMP-3.
001800     05  ITEM-STATUS-DATA.
001900         10  ITEM-IS-DELETED         PIC X(01).
002000             88  ITEM-ACTIVE                 VALUE "N".
002100             88  ITEM-DELETED                VALUE "Y".
002200     05  FILLER                      PIC X(85).
002300*
