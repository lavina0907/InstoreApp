000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ITM1000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ITM1000 -- ITEM MAINTENANCE, ADD NEW ITEMS (BATCH)          *
001300*                                                                *
001400*    READS A BATCH OF ADD-ITEM TRANSACTIONS.  FOR EACH LINE,     *
001500*    ASSIGNS THE NEXT ITEM ID, LAYS DOWN A NEW ITEM-FILE          *
001600*    RECORD (ALWAYS ACTIVE), A MATCHING INVENTORY-FILE RECORD    *
001700*    CARRYING THE INITIAL ON-HAND QUANTITY, AND AN ACTIVITY-     *
001800*    FILE RECORD OF TYPE ADD.  EVERY LINE GETS ITS OWN RESULT    *
001900*    LINE -- ONE BAD LINE DOES NOT STOP THE REST OF THE BATCH.    *
002000*                                                                *
002100*    CHANGE LOG.                                                 *
002200*                                                                *
002300*    02/02/87  RDH  ORIGINAL CODING.                       CR-108*
002400*    06/14/88  RDH  NOW ALSO WRITES THE MATCHING INVENTORY CR-141*
002500*                   RECORD AND THE ACTIVITY RECORD IN THE       *
002600*                   SAME RUN -- FORMERLY A SEPARATE STEP.        *
002700*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON EVERY     CR-203*
002800*                   WRITE -- A BAD LINE NOW GETS A FAILED        *
002900*                   RESULT LINE INSTEAD OF ABENDING THE RUN.     *
003000*    08/22/93  LMP  RENUMBERED PARAGRAPHS TO MATCH THE      CR-244*
003100*                   SHOP STANDARD.                               *
003200*    03/30/95  JKT  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-271*
003300*                   UNDER THE NEW COMPILER RELEASE.              *
003400*    02/09/99  JKT  YEAR 2000 REVIEW -- TIMESTAMP NOW BUILT CR-318*
003500*                   WITH A 4-DIGIT YEAR.  PRIOR RELEASE          *
003600*                   CARRIED A 2-DIGIT CENTURY ASSUMPTION.        *
003700*    07/11/02  BWO  ADDED THE BAD-REQUEST OUTCOME FOR AN    CR-403*
003800*                   EMPTY BATCH -- OPERATIONS WAS RUNNING        *
003900*                   THIS AGAINST A ZERO-LENGTH FILE AND          *
004000*                   GETTING A MISLEADING "CREATED" SUMMARY.      *
004100*    04/18/06  BWO  OVERALL RUN OUTCOME NOW "PARTIAL" WHEN  CR-455*
004200*                   ANY LINE FAILS, NOT JUST "CREATED".          *
004210*    09/14/09  DMS  CTL-RECORD-AREA CORRECTED TO 32 BYTES -- CR-512*
004220*                   THE TRUE LENGTH OF CTL-ID-RECORD.  THIS       *
004230*                   PROGRAM HAD BEEN CODED AT 50 BYTES WHILE      *
004240*                   CTL1000/ACT1000 OPENED THE SAME CTLFILE AT    *
004250*                   41 -- A RECORD LENGTH MISMATCH ON A SHARED    *
004260*                   RELATIVE FILE.                                *
004270*    12/01/09  DMS  RUN-TOTAL-COUNT/RUN-SUCCESS-COUNT/         CR-514*
004280*                   RUN-FAILED-COUNT NOW CARRY VALUE ZERO --       *
004290*                   THESE ARE ADDED TO AND TESTED AGAINST ZERO     *
004295*                   IN 900-WRITE-RUN-SUMMARY AND HAD NO EXPLICIT   *
004296*                   INITIAL VALUE.                                *
004301*    12/15/09  DMS  000-ADD-ITEM-BATCH WAS REWRITING CTLFILE   CR-515*
004302*                   UNCONDITIONALLY EVEN WHEN THE OPENING READ    *
004303*                   TOOK THE INVALID KEY BRANCH -- A SPURIOUS     *
004304*                   "REWRITE ERROR ON CTLFILE" ON EVERY COLD-     *
004305*                   START RUN.  ADDED THE SAME CTLFILE-OPEN-      *
004306*                   SWITCH/CTLFILE-NOT-BUILT GUARD INV1000        *
004307*                   ALREADY CARRIES, SO THE REWRITE ONLY RUNS     *
004308*                   WHEN THE CONTROL RECORD WAS ACTUALLY READ.    *
004309*                   340-ADD-ITEM-RECORD THRU 380-WRITE-RESULT-    *
004310*                   RECORD RECAST AS A SINGLE PERFORM...THRU      *
004311*                   RANGE, WITH GO TO 380 ON A FAILED LINE.       *
004312*                   ALSO ADDED A 77-LEVEL EDIT FIELD,              *
004313*                   WS-DISPLAY-COUNT-EDIT, FOR THE SUMMARY LINE.   *
004320*                                                                *
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT ADDITEM-TXN  ASSIGN TO "ITMADDTX"
005800                         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT ITEM-FILE    ASSIGN TO "ITEMFILE"
006000                         ORGANIZATION IS INDEXED
006100                         ACCESS IS RANDOM
006200                         RECORD KEY IS ITEMFILE-ITEM-ID
006300                         FILE STATUS IS ITEMFILE-FILE-STATUS.
006400     SELECT INVENTORY-FILE ASSIGN TO "INVNFILE"
006500                         ORGANIZATION IS INDEXED
006600                         ACCESS IS RANDOM
006700                         RECORD KEY IS INVNFILE-ITEM-ID
006800                         FILE STATUS IS INVNFILE-FILE-STATUS.
006900     SELECT CTLFILE      ASSIGN TO "CTLFILE"
007000                         ORGANIZATION IS RELATIVE
007100                         ACCESS IS RANDOM
007200                         RELATIVE KEY IS CTLFILE-RR-NUMBER
007300                         FILE STATUS IS CTLFILE-FILE-STATUS.
007400     SELECT ACTIVITY-FILE ASSIGN TO "ACTVFILE"
007500                         ORGANIZATION IS RELATIVE
007600                         ACCESS IS RANDOM
007700                         RELATIVE KEY IS ACTVFILE-RR-NUMBER
007800                         FILE STATUS IS ACTVFILE-FILE-STATUS.
007900     SELECT RESULT-FILE  ASSIGN TO "RESULTFL"
008000                         ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600 FD  ADDITEM-TXN.
008700*
008800 01  ADD-ITEM-TXN-RECORD.
008900     05  AI-NEW-ITEM-NAME            PIC X(100).
009000     05  AI-NEW-ITEM-PRICE           PIC S9(7)V99 COMP-3.
009100     05  AI-NEW-ITEM-QUANTITY        PIC S9(7) COMP-3.
009200     05  FILLER                      PIC X(20).
009300*
009400 FD  ITEM-FILE.
009500*
009600 01  ITEMFILE-RECORD-AREA.
009700     05  ITEMFILE-ITEM-ID            PIC 9(09).
009800     05  FILLER                      PIC X(191).
009900*
010000 FD  INVENTORY-FILE.
010100*
010200 01  INVNFILE-RECORD-AREA.
010300     05  INVNFILE-ITEM-ID            PIC 9(09).
010400     05  FILLER                      PIC X(91).
010500*
010600 FD  CTLFILE.
010700*
010800 01  CTL-RECORD-AREA                 PIC X(32).
010900*
011000 FD  ACTIVITY-FILE.
011100*
011200 01  ACTVFILE-RECORD-AREA            PIC X(300).
011300*
011400 FD  RESULT-FILE.
011500*
011600 01  RESULT-LINE-AREA                PIC X(80).
011700*
011800 WORKING-STORAGE SECTION.
011900*
012000 01  SWITCHES.
012100     05  ADDITEM-TXN-EOF-SWITCH      PIC X   VALUE "N".
012200         88  ADDITEM-TXN-EOF                 VALUE "Y".
012210     05  CTLFILE-OPEN-SWITCH         PIC X   VALUE "Y".
012220         88  CTLFILE-NOT-BUILT               VALUE "N".
012300     05  LINE-FAILED-SWITCH          PIC X   VALUE "N".
012400         88  LINE-FAILED                     VALUE "Y".
012450     05  FILLER                      PIC X(08).
012500*
012600 01  FILE-STATUS-FIELDS.
012700     05  ITEMFILE-FILE-STATUS        PIC XX.
012800         88  ITEMFILE-SUCCESSFUL             VALUE "00".
012900     05  INVNFILE-FILE-STATUS        PIC XX.
013000         88  INVNFILE-SUCCESSFUL             VALUE "00".
013100     05  CTLFILE-FILE-STATUS         PIC XX.
013200         88  CTLFILE-SUCCESSFUL              VALUE "00".
013300     05  ACTVFILE-FILE-STATUS        PIC XX.
013400         88  ACTVFILE-SUCCESSFUL             VALUE "00".
013450     05  FILLER                      PIC X(08).
013500*
013600 01  KEY-FIELDS.
013700     05  CTLFILE-RR-NUMBER           PIC 9(05) COMP.
013800     05  ACTVFILE-RR-NUMBER          PIC 9(09) COMP.
013850     05  FILLER                      PIC X(08).
013900*
014000 01  RUN-COUNTERS.
014100     05  RUN-TOTAL-COUNT             PIC 9(07) COMP VALUE ZERO.
014200     05  RUN-SUCCESS-COUNT           PIC 9(07) COMP VALUE ZERO.
014300     05  RUN-FAILED-COUNT            PIC 9(07) COMP VALUE ZERO.
014350     05  FILLER                      PIC X(08).
014360*
014370 77  WS-DISPLAY-COUNT-EDIT           PIC ZZZZZZ9.
014400*
014500 01  LINE-FAILED-MESSAGE             PIC X(40).
014600*
014700 01  WS-ACTIVITY-VALUE-EDIT          PIC -9(9).
014800*
014900 01  CTL-ID-RECORD-WORK.
015000     COPY CTLREC.
015100*
015200 01  ITEM-RECORD-WORK.
015300     COPY ITMMAST.
015400*
015500 01  INVENTORY-RECORD-WORK.
015600     COPY INVNMAST.
015700*
015800 01  ACTIVITY-RECORD-WORK.
015900     COPY ACTVMAST.
016000*
016100 01  RESULT-RECORD-WORK.
016200     COPY RESULTLN.
016300*
016400 01  RUN-OUTCOME-CODE                PIC X(11).
016500*
016600 01  TIMESTAMP-FIELDS.
016700     05  WS-CURRENT-DATE.
016800         10  WS-CD-YEAR              PIC 9(4).
016900         10  WS-CD-MONTH             PIC 9(2).
017000         10  WS-CD-DAY               PIC 9(2).
017100     05  WS-CURRENT-TIME.
017200         10  WS-CT-HOUR              PIC 9(2).
017300         10  WS-CT-MINUTE            PIC 9(2).
017400         10  WS-CT-SECOND            PIC 9(2).
017500         10  WS-CT-HUNDREDTH         PIC 9(2).
017600     05  WS-TIMESTAMP-TEXT           PIC X(26).
017700     05  WS-TIMESTAMP-TEXT-R REDEFINES
017800         WS-TIMESTAMP-TEXT.
017900         10  WS-TT-YEAR              PIC X(4).
018000         10  WS-TT-DASH1             PIC X.
018100         10  WS-TT-MONTH             PIC X(2).
018200         10  WS-TT-DASH2             PIC X.
018300         10  WS-TT-DAY               PIC X(2).
018400         10  WS-TT-DASH3             PIC X.
018500         10  WS-TT-HOUR              PIC X(2).
018600         10  WS-TT-DOT1              PIC X.
018700         10  WS-TT-MINUTE            PIC X(2).
018800         10  WS-TT-DOT2              PIC X.
018900         10  WS-TT-SECOND            PIC X(2).
019000         10  WS-TT-DOT3              PIC X.
019100         10  WS-TT-MICRO             PIC X(6).
019150     05  FILLER                      PIC X(08).
019200*
019300 PROCEDURE DIVISION.
019400*
019500 000-ADD-ITEM-BATCH.
019600*
019700     OPEN INPUT  ADDITEM-TXN
019800          I-O    ITEM-FILE
019900                 INVENTORY-FILE
020000                 CTLFILE
020100                 ACTIVITY-FILE
020200          OUTPUT RESULT-FILE.
020300     MOVE 1 TO CTLFILE-RR-NUMBER.
020400     READ CTLFILE INTO CTL-ID-RECORD-WORK
020500         INVALID KEY
020550             MOVE "N" TO CTLFILE-OPEN-SWITCH.
020600     IF CTLFILE-NOT-BUILT
020650         DISPLAY "ITM1000 -- CTLFILE NOT BUILT, RUN CTL1000 "
020700             "FIRST"
020800         MOVE "Y" TO ADDITEM-TXN-EOF-SWITCH
020850     ELSE
020900         PERFORM 300-PROCESS-ADD-TRANSACTION
021000             UNTIL ADDITEM-TXN-EOF
021100         REWRITE CTL-RECORD-AREA FROM CTL-ID-RECORD-WORK
021200             INVALID KEY
021300                 DISPLAY "ITM1000 -- REWRITE ERROR ON CTLFILE".
021400     PERFORM 900-WRITE-RUN-SUMMARY.
021500     CLOSE ADDITEM-TXN
022400           ITEM-FILE
022500           INVENTORY-FILE
022600           CTLFILE
022700           ACTIVITY-FILE
022800           RESULT-FILE.
022900     STOP RUN.
023000*
023100 300-PROCESS-ADD-TRANSACTION.
023200*
023300     PERFORM 310-READ-ADD-TRANSACTION.
023400     IF NOT ADDITEM-TXN-EOF
023500         ADD 1 TO RUN-TOTAL-COUNT
023600         MOVE "N" TO LINE-FAILED-SWITCH
023700         MOVE SPACE TO LINE-FAILED-MESSAGE
023800         PERFORM 320-BUILD-CURRENT-TIMESTAMP
023850         PERFORM 340-ADD-ITEM-RECORD THRU 380-WRITE-RESULT-RECORD.
024500*
024600 310-READ-ADD-TRANSACTION.
024700*
024800     READ ADDITEM-TXN INTO ADD-ITEM-TXN-RECORD
024900         AT END
025000             MOVE "Y" TO ADDITEM-TXN-EOF-SWITCH.
025100*
025200 320-BUILD-CURRENT-TIMESTAMP.
025300*
025400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
025500     ACCEPT WS-CURRENT-TIME FROM TIME.
025600     MOVE WS-CD-YEAR     TO WS-TT-YEAR.
025700     MOVE "-"            TO WS-TT-DASH1.
025800     MOVE WS-CD-MONTH    TO WS-TT-MONTH.
025900     MOVE "-"            TO WS-TT-DASH2.
026000     MOVE WS-CD-DAY      TO WS-TT-DAY.
026100     MOVE "-"            TO WS-TT-DASH3.
026200     MOVE WS-CT-HOUR     TO WS-TT-HOUR.
026300     MOVE "."            TO WS-TT-DOT1.
026400     MOVE WS-CT-MINUTE   TO WS-TT-MINUTE.
026500     MOVE "."            TO WS-TT-DOT2.
026600     MOVE WS-CT-SECOND   TO WS-TT-SECOND.
026700     MOVE "."            TO WS-TT-DOT3.
026800     MOVE ZERO           TO WS-TT-MICRO.
026900     MOVE WS-CT-HUNDREDTH TO WS-TT-MICRO (1:2).
027000*
027100 340-ADD-ITEM-RECORD.
027200*
027300     MOVE CTL-NEXT-ITEM-ID       TO ITEM-ID OF ITEM-RECORD-WORK.
027400     MOVE CTL-NEXT-ITEM-ID       TO RESULT-ITEM-ID OF RESULT-RECORD-WORK.
027500     ADD 1 TO CTL-NEXT-ITEM-ID.
027600     MOVE AI-NEW-ITEM-NAME       TO ITEM-NAME OF ITEM-RECORD-WORK.
027700     MOVE AI-NEW-ITEM-PRICE      TO ITEM-PRICE OF ITEM-RECORD-WORK.
027800     MOVE "N"                    TO ITEM-IS-DELETED OF ITEM-RECORD-WORK.
027900     MOVE ITEM-ID OF ITEM-RECORD-WORK TO ITEMFILE-ITEM-ID.
028000     WRITE ITEMFILE-RECORD-AREA FROM ITEM-RECORD-WORK
028100         INVALID KEY
028200             MOVE "Y" TO LINE-FAILED-SWITCH
028300             MOVE "Unable to create item record"
028400                 TO LINE-FAILED-MESSAGE.
028450     IF LINE-FAILED
028470         GO TO 380-WRITE-RESULT-RECORD.
028500*
028600 345-ADD-INVENTORY-RECORD.
028700*
028800     MOVE CTL-NEXT-INVENTORY-ID  TO INVENTORY-ID OF INVENTORY-RECORD-WORK.
028900     ADD 1 TO CTL-NEXT-INVENTORY-ID.
029000     MOVE ITEM-ID OF ITEM-RECORD-WORK TO INV-ITEM-ID OF INVENTORY-RECORD-WORK.
029100     MOVE AI-NEW-ITEM-QUANTITY   TO AVAILABLE-QUANTITY OF INVENTORY-RECORD-WORK.
029200     MOVE WS-TIMESTAMP-TEXT      TO CREATION-DATE OF INVENTORY-RECORD-WORK.
029300     MOVE WS-TIMESTAMP-TEXT      TO UPDATION-DATE OF INVENTORY-RECORD-WORK.
029400     MOVE INV-ITEM-ID OF INVENTORY-RECORD-WORK TO INVNFILE-ITEM-ID.
029500     WRITE INVNFILE-RECORD-AREA FROM INVENTORY-RECORD-WORK
029600         INVALID KEY
029700             MOVE "Y" TO LINE-FAILED-SWITCH
029800             MOVE "Unable to create inventory record"
029900                 TO LINE-FAILED-MESSAGE.
029950     IF LINE-FAILED
029970         GO TO 380-WRITE-RESULT-RECORD.
030000*
030100 350-POST-ACTIVITY-RECORD.
030200*
030300     MOVE CTL-NEXT-ACTIVITY-ID   TO ACTIVITY-ID OF ACTIVITY-RECORD-WORK.
030400     MOVE CTL-NEXT-ACTIVITY-ID   TO ACTVFILE-RR-NUMBER.
030500     ADD 1 TO CTL-NEXT-ACTIVITY-ID.
030600     MOVE "ADD"                  TO ACTIVITY-TYPE OF ACTIVITY-RECORD-WORK.
030700     MOVE AI-NEW-ITEM-QUANTITY   TO WS-ACTIVITY-VALUE-EDIT.
030800     MOVE WS-ACTIVITY-VALUE-EDIT TO ACTIVITY-VALUE OF ACTIVITY-RECORD-WORK.
030900     MOVE SPACE                  TO ACTIVITY-MESSAGE OF ACTIVITY-RECORD-WORK.
031000     MOVE AI-NEW-ITEM-NAME       TO ACTIVITY-ITEM-NAME OF ACTIVITY-RECORD-WORK.
031100     MOVE ITEM-ID OF ITEM-RECORD-WORK TO ACTIVITY-ITEM-ID OF ACTIVITY-RECORD-WORK.
031200     MOVE WS-TIMESTAMP-TEXT      TO ACTIVITY-TIMESTAMP OF ACTIVITY-RECORD-WORK.
031300     PERFORM 320-BUILD-CURRENT-TIMESTAMP.
031400     MOVE WS-TIMESTAMP-TEXT      TO ACTIVITY-CREATION-TIMESTAMP
031500         OF ACTIVITY-RECORD-WORK.
031600     WRITE ACTVFILE-RECORD-AREA FROM ACTIVITY-RECORD-WORK
031700         INVALID KEY
031800             MOVE "Y" TO LINE-FAILED-SWITCH
031900             MOVE "Unable to post activity record"
032000                 TO LINE-FAILED-MESSAGE.
032100*
032200 380-WRITE-RESULT-RECORD.
032300*
032400     MOVE AI-NEW-ITEM-QUANTITY   TO RESULT-QUANTITY OF RESULT-RECORD-WORK.
032500     IF LINE-FAILED
032600         MOVE "FAILED "          TO RESULT-STATUS OF RESULT-RECORD-WORK
032700         MOVE LINE-FAILED-MESSAGE TO RESULT-MESSAGE OF RESULT-RECORD-WORK
032800         ADD 1 TO RUN-FAILED-COUNT
032900     ELSE
033000         MOVE "SUCCESS"          TO RESULT-STATUS OF RESULT-RECORD-WORK
033100         MOVE SPACE              TO RESULT-MESSAGE OF RESULT-RECORD-WORK
033200         ADD 1 TO RUN-SUCCESS-COUNT.
033300     WRITE RESULT-LINE-AREA FROM RESULT-RECORD-WORK.
033400*
033500 900-WRITE-RUN-SUMMARY.
033600*
033700     IF RUN-TOTAL-COUNT = ZERO
033800         MOVE "BAD-REQUEST" TO RUN-OUTCOME-CODE
033900     ELSE IF RUN-FAILED-COUNT > ZERO
034000         MOVE "PARTIAL"     TO RUN-OUTCOME-CODE
034100     ELSE
034200         MOVE "CREATED"     TO RUN-OUTCOME-CODE.
034300     DISPLAY "ITM1000 -- RUN OUTCOME: " RUN-OUTCOME-CODE.
034350     MOVE RUN-TOTAL-COUNT  TO WS-DISPLAY-COUNT-EDIT.
034400     DISPLAY "ITM1000 -- LINES READ:    " WS-DISPLAY-COUNT-EDIT.
034450     MOVE RUN-SUCCESS-COUNT TO WS-DISPLAY-COUNT-EDIT.
034500     DISPLAY "ITM1000 -- LINES SUCCESS:  " WS-DISPLAY-COUNT-EDIT.
034550     MOVE RUN-FAILED-COUNT TO WS-DISPLAY-COUNT-EDIT.
034600     DISPLAY "ITM1000 -- LINES FAILED:   " WS-DISPLAY-COUNT-EDIT.
034700*
