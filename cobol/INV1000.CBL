000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    INV1000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    INV1000 -- INVENTORY MAINTENANCE, ADD/REMOVE ON-HAND (BATCH)*
001300*                                                                *
001400*    READS A BATCH OF INVENTORY ADJUSTMENT TRANSACTIONS, EACH    *
001500*    CARRYING AN OPERATION CODE OF ADD OR REMOVE AND A           *
001600*    QUANTITY.  THE OPERATION CODE IS FOLDED TO UPPER CASE       *
001700*    BEFORE IT IS TESTED -- OPERATIONS HAS BEEN KNOWN TO KEY      *
001800*    LOWER CASE CODES ON THE SOURCE DOCUMENT.  AN UNRECOGNIZED    *
001900*    CODE IS A NO-OP -- THE LINE STILL SUCCEEDS, THE QUANTITY    *
002000*    JUST DOES NOT MOVE.  EVERY SUCCESSFUL ADJUSTMENT POSTS AN   *
002100*    ACTIVITY RECORD BEHIND IT.                                 *
002200*                                                                *
002300*    CHANGE LOG.                                                 *
002400*                                                                *
002500*    03/02/87  RDH  ORIGINAL CODING.                       CR-112*
002600*    06/14/88  RDH  ADDED THE ACTIVITY-FILE POSTING -- THE  CR-141*
002700*                   AUDIT TRAIL WAS FORMERLY A SEPARATE         *
002800*                   OVERNIGHT JOB READING THE MNTTRAN DECK.      *
002900*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON EVERY     CR-203*
003000*                   REWRITE/WRITE.                               *
003100*    08/22/93  LMP  RENUMBERED PARAGRAPHS TO MATCH THE      CR-244*
003200*                   SHOP STANDARD.                               *
003300*    03/30/95  JKT  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-271*
003400*                   UNDER THE NEW COMPILER RELEASE.              *
003500*    02/09/99  JKT  YEAR 2000 REVIEW -- TIMESTAMP NOW BUILT CR-318*
003600*                   WITH A 4-DIGIT YEAR.  PRIOR RELEASE          *
003700*                   CARRIED A 2-DIGIT CENTURY ASSUMPTION.        *
003800*    07/11/02  BWO  ADDED THE OPERATION-CODE FOLD -- A      CR-403*
003900*                   VENDOR FEED STARTED SENDING LOWER CASE        *
004000*                   CODES AND EVERY LINE CAME BACK A NO-OP.       *
004100*    04/18/06  BWO  A MISSING CONTROL FILE NOW REPORTED     CR-455*
004200*                   SERVER-ERROR INSTEAD OF ABENDING THE RUN.    *
004210*    09/14/09  DMS  CTL-RECORD-AREA CORRECTED TO 32 BYTES -- CR-512*
004215*                   THE TRUE LENGTH OF CTL-ID-RECORD.  THIS       *
004220*                   PROGRAM HAD BEEN CODED AT 50 BYTES WHILE      *
004225*                   CTL1000/ACT1000 OPENED THE SAME CTLFILE AT    *
004230*                   41 -- A RECORD LENGTH MISMATCH ON A SHARED    *
004235*                   RELATIVE FILE.  ALSO WIDENED RUN-OUTCOME-     *
004240*                   CODE TO PIC X(12) -- "SERVER-ERROR" WAS       *
004245*                   BEING TRUNCATED TO "SERVER-ERRO" IN THE       *
004250*                   SUMMARY DISPLAY.                              *
004255*    11/03/09  DMS  380-WRITE-RESULT-RECORD WAS MOVING THE     CR-513*
004260*                   POST-ADJUSTMENT ON-HAND BALANCE TO RESULT-  *
004265*                   QUANTITY INSTEAD OF THE TRANSACTION'S OWN   *
004270*                   IT-QUANTITY -- WRONG ON A SUCCESSFUL LINE   *
004275*                   AND STALE/GARBAGE ON A FAILED ONE WHERE     *
004280*                   INVENTORY-RECORD-WORK WAS NEVER REFRESHED.  *
004285*                   CORRECTED TO MOVE IT-QUANTITY DIRECTLY.     *
004288*    12/01/09  DMS  RUN-TOTAL-COUNT/RUN-SUCCESS-COUNT/         CR-514*
004289*                   RUN-FAILED-COUNT NOW CARRY VALUE ZERO --       *
004290*                   THESE ARE ADDED TO AND TESTED AGAINST ZERO     *
004291*                   IN 900-WRITE-RUN-SUMMARY AND HAD NO EXPLICIT   *
004292*                   INITIAL VALUE.                                *
004293*    12/15/09  DMS  320 THROUGH 380 RECAST AS A SINGLE       CR-515*
004294*                   PERFORM...THRU RANGE, WITH 320/325 NOW GOING   *
004295*                   TO 380-WRITE-RESULT-RECORD DIRECTLY ON A       *
004296*                   FAILED LINE INSTEAD OF A CHAIN OF IF NOT       *
004297*                   LINE-FAILED TESTS.  ALSO ADDED A 77-LEVEL      *
004298*                   EDIT FIELD, WS-DISPLAY-COUNT-EDIT, FOR THE     *
004299*                   RUN SUMMARY.                                  *
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT INVADJ-TXN   ASSIGN TO "INVADJTX"
005800                         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT INVENTORY-FILE ASSIGN TO "INVNFILE"
006000                         ORGANIZATION IS INDEXED
006100                         ACCESS IS RANDOM
006200                         RECORD KEY IS INVNFILE-ITEM-ID
006300                         FILE STATUS IS INVNFILE-FILE-STATUS.
006400     SELECT ITEM-FILE    ASSIGN TO "ITEMFILE"
006500                         ORGANIZATION IS INDEXED
006600                         ACCESS IS RANDOM
006700                         RECORD KEY IS ITEMFILE-ITEM-ID
006800                         FILE STATUS IS ITEMFILE-FILE-STATUS.
006900     SELECT CTLFILE      ASSIGN TO "CTLFILE"
007000                         ORGANIZATION IS RELATIVE
007100                         ACCESS IS RANDOM
007200                         RELATIVE KEY IS CTLFILE-RR-NUMBER
007300                         FILE STATUS IS CTLFILE-FILE-STATUS.
007400     SELECT ACTIVITY-FILE ASSIGN TO "ACTVFILE"
007500                         ORGANIZATION IS RELATIVE
007600                         ACCESS IS RANDOM
007700                         RELATIVE KEY IS ACTVFILE-RR-NUMBER
007800                         FILE STATUS IS ACTVFILE-FILE-STATUS.
007900     SELECT RESULT-FILE  ASSIGN TO "RESULTFL"
008000                         ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600 FD  INVADJ-TXN.
008700*
008800 01  INVENTORY-TXN-RECORD.
008900     05  IT-ITEM-ID                  PIC 9(09).
009000     05  IT-ITEM-ID-ALPHA REDEFINES
009100         IT-ITEM-ID                  PIC X(09).
009200     05  IT-QUANTITY                  PIC S9(7) COMP-3.
009300     05  IT-OPERATION-TYPE            PIC X(10).
009400     05  FILLER                       PIC X(20).
009500*
009600 FD  INVENTORY-FILE.
009700*
009800 01  INVNFILE-RECORD-AREA.
009900     05  INVNFILE-ITEM-ID            PIC 9(09).
010000     05  FILLER                      PIC X(91).
010100*
010200 FD  ITEM-FILE.
010300*
010400 01  ITEMFILE-RECORD-AREA.
010500     05  ITEMFILE-ITEM-ID            PIC 9(09).
010600     05  FILLER                      PIC X(191).
010700*
010800 FD  CTLFILE.
010900*
011000 01  CTL-RECORD-AREA                 PIC X(32).
011100*
011200 FD  ACTIVITY-FILE.
011300*
011400 01  ACTVFILE-RECORD-AREA            PIC X(300).
011500*
011600 FD  RESULT-FILE.
011700*
011800 01  RESULT-LINE-AREA                PIC X(80).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200 01  SWITCHES.
012300     05  INVADJ-TXN-EOF-SWITCH       PIC X   VALUE "N".
012400         88  INVADJ-TXN-EOF                  VALUE "Y".
012500     05  CTLFILE-OPEN-SWITCH         PIC X   VALUE "Y".
012600         88  CTLFILE-NOT-BUILT                VALUE "N".
012700     05  INVENTORY-FOUND-SWITCH      PIC X   VALUE "N".
012800         88  INVENTORY-FOUND                 VALUE "Y".
013100     05  LINE-FAILED-SWITCH          PIC X   VALUE "N".
013200         88  LINE-FAILED                     VALUE "Y".
013250     05  FILLER                      PIC X(08).
013300*
013400 01  FILE-STATUS-FIELDS.
013500     05  INVNFILE-FILE-STATUS        PIC XX.
013600         88  INVNFILE-SUCCESSFUL             VALUE "00".
013700     05  ITEMFILE-FILE-STATUS        PIC XX.
013800         88  ITEMFILE-SUCCESSFUL             VALUE "00".
013900     05  CTLFILE-FILE-STATUS         PIC XX.
014000         88  CTLFILE-SUCCESSFUL              VALUE "00".
014100     05  ACTVFILE-FILE-STATUS        PIC XX.
014200         88  ACTVFILE-SUCCESSFUL             VALUE "00".
014250     05  FILLER                      PIC X(08).
014300*
014400 01  KEY-FIELDS.
014500     05  CTLFILE-RR-NUMBER           PIC 9(05) COMP.
014600     05  ACTVFILE-RR-NUMBER          PIC 9(09) COMP.
014650     05  FILLER                      PIC X(08).
014700*
014800 01  RUN-COUNTERS.
014900     05  RUN-TOTAL-COUNT             PIC 9(07) COMP VALUE ZERO.
015000     05  RUN-SUCCESS-COUNT           PIC 9(07) COMP VALUE ZERO.
015100     05  RUN-FAILED-COUNT            PIC 9(07) COMP VALUE ZERO.
015150     05  FILLER                      PIC X(08).
015200*
015300 01  LINE-FAILED-MESSAGE             PIC X(40).
015400*
015500 01  WS-OPERATION-TYPE-U             PIC X(10).
015600*
015700 01  WS-ACTIVITY-VALUE-EDIT          PIC -9(9).
015800*
015900 01  CTL-ID-RECORD-WORK.
016000     COPY CTLREC.
016100*
016200 01  ITEM-RECORD-WORK.
016300     COPY ITMMAST.
016400*
016500 01  INVENTORY-RECORD-WORK.
016600     COPY INVNMAST.
016700*
016800 01  ACTIVITY-RECORD-WORK.
016900     COPY ACTVMAST.
017000*
017100 01  RESULT-RECORD-WORK.
017200     COPY RESULTLN.
017300*
017400 01  RUN-OUTCOME-CODE                PIC X(12).
017450*
017480 77  WS-DISPLAY-COUNT-EDIT           PIC ZZZZZZ9.
017500*
017600 01  TIMESTAMP-FIELDS.
017700     05  WS-CURRENT-DATE.
017800         10  WS-CD-YEAR              PIC 9(4).
017900         10  WS-CD-MONTH             PIC 9(2).
018000         10  WS-CD-DAY               PIC 9(2).
018100     05  WS-CURRENT-TIME.
018200         10  WS-CT-HOUR              PIC 9(2).
018300         10  WS-CT-MINUTE            PIC 9(2).
018400         10  WS-CT-SECOND            PIC 9(2).
018500         10  WS-CT-HUNDREDTH         PIC 9(2).
018600     05  WS-TIMESTAMP-TEXT           PIC X(26).
018700     05  WS-TIMESTAMP-TEXT-R REDEFINES
018800         WS-TIMESTAMP-TEXT.
018900         10  WS-TT-YEAR              PIC X(4).
019000         10  WS-TT-DASH1             PIC X.
019100         10  WS-TT-MONTH             PIC X(2).
019200         10  WS-TT-DASH2             PIC X.
019300         10  WS-TT-DAY               PIC X(2).
019400         10  WS-TT-DASH3             PIC X.
019500         10  WS-TT-HOUR              PIC X(2).
019600         10  WS-TT-DOT1              PIC X.
019700         10  WS-TT-MINUTE            PIC X(2).
019800         10  WS-TT-DOT2              PIC X.
019900         10  WS-TT-SECOND            PIC X(2).
020000         10  WS-TT-DOT3              PIC X.
020100         10  WS-TT-MICRO             PIC X(6).
020150     05  FILLER                      PIC X(08).
020200*
020300 PROCEDURE DIVISION.
020400*
020500 000-ADJUST-INVENTORY-BATCH.
020600*
020700     OPEN INPUT  INVADJ-TXN
020800                 ITEM-FILE
020900          I-O    INVENTORY-FILE
021000                 CTLFILE
021100                 ACTIVITY-FILE
021200          OUTPUT RESULT-FILE.
021300     MOVE 1 TO CTLFILE-RR-NUMBER.
021400     READ CTLFILE INTO CTL-ID-RECORD-WORK
021500         INVALID KEY
021600             MOVE "N" TO CTLFILE-OPEN-SWITCH.
021700     IF CTLFILE-NOT-BUILT
021800         MOVE "SERVER-ERROR" TO RUN-OUTCOME-CODE
021900         DISPLAY "INV1000 -- CTLFILE NOT BUILT, RUN CTL1000 "
022000             "FIRST"
022100     ELSE
022200         PERFORM 300-PROCESS-ADJUSTMENT-TRANSACTION
022300             UNTIL INVADJ-TXN-EOF
022400         REWRITE CTL-RECORD-AREA FROM CTL-ID-RECORD-WORK
022500             INVALID KEY
022600                 DISPLAY "INV1000 -- REWRITE ERROR ON CTLFILE"
022700         PERFORM 900-WRITE-RUN-SUMMARY.
022800     CLOSE INVADJ-TXN
022900           ITEM-FILE
023000           INVENTORY-FILE
023100           CTLFILE
023200           ACTIVITY-FILE
023300           RESULT-FILE.
023400     STOP RUN.
023500*
023600 300-PROCESS-ADJUSTMENT-TRANSACTION.
023700*
023800     PERFORM 310-READ-ADJUSTMENT-TRANSACTION.
023900     IF INVADJ-TXN-EOF
024000         GO TO 300-EXIT.
024100     ADD 1 TO RUN-TOTAL-COUNT.
024200     MOVE "N" TO LINE-FAILED-SWITCH.
024300     MOVE SPACE TO LINE-FAILED-MESSAGE.
024400     PERFORM 305-NORMALIZE-OPERATION-CODE.
024450     PERFORM 320-READ-INVENTORY-RECORD THRU 380-WRITE-RESULT-RECORD.
026050 300-EXIT.
026060     EXIT.
026070*
026100 310-READ-ADJUSTMENT-TRANSACTION.
026200*
026300     READ INVADJ-TXN INTO INVENTORY-TXN-RECORD
026400         AT END
026500             MOVE "Y" TO INVADJ-TXN-EOF-SWITCH.
026600*
026700 305-NORMALIZE-OPERATION-CODE.
026800*
026900     MOVE IT-OPERATION-TYPE TO WS-OPERATION-TYPE-U.
027000     INSPECT WS-OPERATION-TYPE-U CONVERTING
027100         "abcdefghijklmnopqrstuvwxyz"
027200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300*
027400 320-READ-INVENTORY-RECORD.
027500*
027600     MOVE "N" TO INVENTORY-FOUND-SWITCH.
027700     MOVE IT-ITEM-ID TO INVNFILE-ITEM-ID.
027800     READ INVENTORY-FILE INTO INVENTORY-RECORD-WORK
027900         INVALID KEY
028000             CONTINUE.
028100     IF INVNFILE-SUCCESSFUL
028200         MOVE "Y" TO INVENTORY-FOUND-SWITCH.
028250     IF NOT INVENTORY-FOUND
028260         MOVE "Y" TO LINE-FAILED-SWITCH
028270         MOVE "Item not found" TO LINE-FAILED-MESSAGE
028280         GO TO 380-WRITE-RESULT-RECORD.
028300*
028400 325-READ-OWNING-ITEM.
028500*
028600     MOVE INV-ITEM-ID OF INVENTORY-RECORD-WORK TO ITEMFILE-ITEM-ID.
028700     READ ITEM-FILE INTO ITEM-RECORD-WORK
028800         INVALID KEY
028900             MOVE "Y" TO LINE-FAILED-SWITCH
029000             MOVE "Unexpected error resolving item record"
029100                 TO LINE-FAILED-MESSAGE.
029200     IF ITEMFILE-SUCCESSFUL
029300         IF ITEM-DELETED
029400             MOVE "Y" TO LINE-FAILED-SWITCH
029450             MOVE "Item not found" TO LINE-FAILED-MESSAGE.
029455     IF LINE-FAILED
029460         GO TO 380-WRITE-RESULT-RECORD.
029465*
029470 330-APPLY-ADJUSTMENT.
029480*
029700     EVALUATE WS-OPERATION-TYPE-U
029800         WHEN "ADD"
029900             ADD IT-QUANTITY TO AVAILABLE-QUANTITY
030000                 OF INVENTORY-RECORD-WORK
030100         WHEN "REMOVE"
030200             SUBTRACT IT-QUANTITY FROM AVAILABLE-QUANTITY
030300                 OF INVENTORY-RECORD-WORK
030400         WHEN OTHER
030500             CONTINUE.
030600*
030700 340-REWRITE-INVENTORY-RECORD.
030800*
030900     PERFORM 390-BUILD-CURRENT-TIMESTAMP.
031000     MOVE WS-TIMESTAMP-TEXT TO UPDATION-DATE OF INVENTORY-RECORD-WORK.
031100     REWRITE INVNFILE-RECORD-AREA FROM INVENTORY-RECORD-WORK
031200         INVALID KEY
031300             MOVE "Y" TO LINE-FAILED-SWITCH
031400             MOVE "Unable to rewrite inventory record"
031500                 TO LINE-FAILED-MESSAGE.
031600*
031700 350-POST-ACTIVITY-RECORD.
031800*
031850     IF LINE-FAILED
031860         GO TO 380-WRITE-RESULT-RECORD.
031900     MOVE CTL-NEXT-ACTIVITY-ID   TO ACTIVITY-ID OF ACTIVITY-RECORD-WORK.
032000     MOVE CTL-NEXT-ACTIVITY-ID   TO ACTVFILE-RR-NUMBER.
032100     ADD 1 TO CTL-NEXT-ACTIVITY-ID.
032200     MOVE WS-OPERATION-TYPE-U    TO ACTIVITY-TYPE OF ACTIVITY-RECORD-WORK.
032300     MOVE IT-QUANTITY            TO WS-ACTIVITY-VALUE-EDIT.
032400     MOVE WS-ACTIVITY-VALUE-EDIT TO ACTIVITY-VALUE OF ACTIVITY-RECORD-WORK.
032500     MOVE SPACE                  TO ACTIVITY-MESSAGE OF ACTIVITY-RECORD-WORK.
032600     MOVE ITEM-NAME OF ITEM-RECORD-WORK
032700                                 TO ACTIVITY-ITEM-NAME OF ACTIVITY-RECORD-WORK.
032800     MOVE ITEM-ID OF ITEM-RECORD-WORK
032900                                 TO ACTIVITY-ITEM-ID OF ACTIVITY-RECORD-WORK.
033000     MOVE WS-TIMESTAMP-TEXT      TO ACTIVITY-TIMESTAMP OF ACTIVITY-RECORD-WORK.
033100     PERFORM 390-BUILD-CURRENT-TIMESTAMP.
033200     MOVE WS-TIMESTAMP-TEXT      TO ACTIVITY-CREATION-TIMESTAMP
033300         OF ACTIVITY-RECORD-WORK.
033400     WRITE ACTVFILE-RECORD-AREA FROM ACTIVITY-RECORD-WORK
033500         INVALID KEY
033600             MOVE "Y" TO LINE-FAILED-SWITCH
033700             MOVE "Unable to post activity record"
033800                 TO LINE-FAILED-MESSAGE.
033900*
034000 380-WRITE-RESULT-RECORD.
034100*
034200     MOVE IT-ITEM-ID              TO RESULT-ITEM-ID OF RESULT-RECORD-WORK.
034300     MOVE IT-QUANTITY             TO RESULT-QUANTITY OF RESULT-RECORD-WORK.
034500     IF LINE-FAILED
034600         MOVE "FAILED "          TO RESULT-STATUS OF RESULT-RECORD-WORK
034700         MOVE LINE-FAILED-MESSAGE TO RESULT-MESSAGE OF RESULT-RECORD-WORK
034800         ADD 1 TO RUN-FAILED-COUNT
034900     ELSE
035000         MOVE "SUCCESS"          TO RESULT-STATUS OF RESULT-RECORD-WORK
035100         MOVE SPACE              TO RESULT-MESSAGE OF RESULT-RECORD-WORK
035200         ADD 1 TO RUN-SUCCESS-COUNT.
035300     WRITE RESULT-LINE-AREA FROM RESULT-RECORD-WORK.
035400*
035500 390-BUILD-CURRENT-TIMESTAMP.
035600*
035700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
035800     ACCEPT WS-CURRENT-TIME FROM TIME.
035900     MOVE WS-CD-YEAR     TO WS-TT-YEAR.
036000     MOVE "-"            TO WS-TT-DASH1.
036100     MOVE WS-CD-MONTH    TO WS-TT-MONTH.
036200     MOVE "-"            TO WS-TT-DASH2.
036300     MOVE WS-CD-DAY      TO WS-TT-DAY.
036400     MOVE "-"            TO WS-TT-DASH3.
036500     MOVE WS-CT-HOUR     TO WS-TT-HOUR.
036600     MOVE "."            TO WS-TT-DOT1.
036700     MOVE WS-CT-MINUTE   TO WS-TT-MINUTE.
036800     MOVE "."            TO WS-TT-DOT2.
036900     MOVE WS-CT-SECOND   TO WS-TT-SECOND.
037000     MOVE "."            TO WS-TT-DOT3.
037100     MOVE ZERO           TO WS-TT-MICRO.
037200     MOVE WS-CT-HUNDREDTH TO WS-TT-MICRO (1:2).
037300*
037400 900-WRITE-RUN-SUMMARY.
037500*
037600     IF RUN-TOTAL-COUNT = ZERO
037700         MOVE "BAD-REQUEST" TO RUN-OUTCOME-CODE
037800     ELSE IF RUN-FAILED-COUNT > ZERO
037900         MOVE "PARTIAL"     TO RUN-OUTCOME-CODE
038000     ELSE
038100         MOVE "OK"          TO RUN-OUTCOME-CODE.
038200     DISPLAY "INV1000 -- RUN OUTCOME: " RUN-OUTCOME-CODE.
038250     MOVE RUN-TOTAL-COUNT  TO WS-DISPLAY-COUNT-EDIT.
038300     DISPLAY "INV1000 -- LINES READ:    " WS-DISPLAY-COUNT-EDIT.
038350     MOVE RUN-SUCCESS-COUNT TO WS-DISPLAY-COUNT-EDIT.
038400     DISPLAY "INV1000 -- LINES SUCCESS:  " WS-DISPLAY-COUNT-EDIT.
038450     MOVE RUN-FAILED-COUNT TO WS-DISPLAY-COUNT-EDIT.
038500     DISPLAY "INV1000 -- LINES FAILED:   " WS-DISPLAY-COUNT-EDIT.
038600*
