000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ITM2000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ITM2000 -- ITEM MAINTENANCE, CHANGE EXISTING ITEMS (BATCH)  *
001300*                                                                *
001400*    READS A BATCH OF CHANGE TRANSACTIONS.  A LINE MAY CARRY A   *
001500*    NEW NAME, A NEW PRICE, BOTH OR NEITHER -- ANY FIELD LEFT     *
001600*    BLANK/ZERO ON THE TRANSACTION LEAVES THE MASTER FIELD       *
001700*    ALONE.  AN ITEM THAT DOES NOT EXIST, OR THAT HAS ALREADY    *
001800*    BEEN DELETED, IS REPORTED NOT-FOUND -- IT DOES NOT STOP     *
001900*    THE REST OF THE BATCH.                                     *
002000*                                                                *
002100*    CHANGE LOG.                                                 *
002200*                                                                *
002300*    02/09/87  RDH  ORIGINAL CODING.                       CR-109*
002400*    06/14/88  RDH  A DELETED ITEM NOW TREATED AS          CR-141*
002500*                   NOT-FOUND, NOT AS A SUCCESSFUL CHANGE.       *
002600*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON THE       CR-203*
002700*                   ITEM-FILE REWRITE.                           *
002800*    08/22/93  LMP  RENUMBERED PARAGRAPHS TO MATCH THE      CR-244*
002900*                   SHOP STANDARD.                               *
003000*    03/30/95  JKT  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-271*
003100*                   UNDER THE NEW COMPILER RELEASE.              *
003200*    02/09/99  JKT  YEAR 2000 REVIEW -- THIS PROGRAM CARRIES CR-318*
003300*                   NO DATE FIELDS.  NO CHANGE REQUIRED.        *
003400*    07/11/02  BWO  ADDED THE BAD-REQUEST OUTCOME FOR AN    CR-403*
003500*                   EMPTY BATCH.                                 *
003600*    04/18/06  BWO  OVERALL RUN OUTCOME NOW "PARTIAL" WHEN  CR-455*
003700*                   ANY LINE COMES BACK NOT-FOUND.               *
003710*    12/01/09  DMS  RUN-TOTAL-COUNT/RUN-SUCCESS-COUNT/         CR-514*
003720*                   RUN-FAILED-COUNT NOW CARRY VALUE ZERO --       *
003730*                   THESE ARE ADDED TO AND TESTED AGAINST ZERO     *
003740*                   IN 900-WRITE-RUN-SUMMARY AND HAD NO EXPLICIT   *
003750*                   INITIAL VALUE.                                *
003760*    12/15/09  DMS  320 THROUGH 380 RECAST AS A SINGLE       CR-515*
003770*                   PERFORM...THRU RANGE OUT OF 300-PROCESS-      *
003780*                   UPDATE-TRANSACTION, WITH THE NOT-FOUND PATH    *
003785*                   SKIPPING THE CHANGE/REWRITE STEPS BY GO TO     *
003790*                   380-WRITE-RESULT-RECORD.  ALSO ADDED A 77-     *
003795*                   LEVEL EDIT FIELD, WS-DISPLAY-COUNT-EDIT, FOR   *
003798*                   ZERO-SUPPRESSED COUNTS ON THE RUN SUMMARY.     *
003800*                                                                *
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900*
005000 FILE-CONTROL.
005100*
005200     SELECT UPDITEM-TXN  ASSIGN TO "ITMCHGTX"
005300                         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT ITEM-FILE    ASSIGN TO "ITEMFILE"
005500                         ORGANIZATION IS INDEXED
005600                         ACCESS IS RANDOM
005700                         RECORD KEY IS ITEMFILE-ITEM-ID
005800                         FILE STATUS IS ITEMFILE-FILE-STATUS.
005900     SELECT RESULT-FILE  ASSIGN TO "RESULTFL"
006000                         ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  UPDITEM-TXN.
006700*
006800 01  UPDATE-ITEM-TXN-RECORD.
006900     05  UI-ITEM-ID                  PIC 9(09).
007000     05  UI-ITEM-ID-ALPHA REDEFINES
007100         UI-ITEM-ID                  PIC X(09).
007200     05  UI-NEW-ITEM-NAME            PIC X(100).
007300     05  UI-NEW-ITEM-PRICE           PIC S9(7)V99 COMP-3.
007400     05  FILLER                      PIC X(20).
007500*
007600 FD  ITEM-FILE.
007700*
007800 01  ITEMFILE-RECORD-AREA.
007900     05  ITEMFILE-ITEM-ID            PIC 9(09).
008000     05  FILLER                      PIC X(191).
008100*
008200 FD  RESULT-FILE.
008300*
008400 01  RESULT-LINE-AREA                PIC X(80).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  SWITCHES.
008900     05  UPDITEM-TXN-EOF-SWITCH      PIC X   VALUE "N".
009000         88  UPDITEM-TXN-EOF                 VALUE "Y".
009100     05  ITEM-FOUND-SWITCH           PIC X   VALUE "N".
009200         88  ITEM-FOUND                      VALUE "Y".
009300     05  LINE-FAILED-SWITCH          PIC X   VALUE "N".
009400         88  LINE-FAILED                     VALUE "Y".
009450     05  FILLER                      PIC X(08).
009500*
009600 01  FILE-STATUS-FIELDS.
009700     05  ITEMFILE-FILE-STATUS        PIC XX.
009800         88  ITEMFILE-SUCCESSFUL             VALUE "00".
009850     05  FILLER                      PIC X(08).
009900*
010000 01  RUN-COUNTERS.
010100     05  RUN-TOTAL-COUNT             PIC 9(07) COMP VALUE ZERO.
010200     05  RUN-SUCCESS-COUNT           PIC 9(07) COMP VALUE ZERO.
010300     05  RUN-FAILED-COUNT            PIC 9(07) COMP VALUE ZERO.
010350     05  FILLER                      PIC X(08).
010400*
010500 01  LINE-FAILED-MESSAGE             PIC X(40).
010600*
010700 01  ITEM-RECORD-WORK.
010800     COPY ITMMAST.
010900*
011000 01  RESULT-RECORD-WORK.
011100     COPY RESULTLN.
011200*
011300 01  RUN-OUTCOME-CODE                PIC X(11).
011350*
011380 77  WS-DISPLAY-COUNT-EDIT           PIC ZZZZZZ9.
011400*
011500 PROCEDURE DIVISION.
011600*
011700 000-UPDATE-ITEM-BATCH.
011800*
011900     OPEN INPUT UPDITEM-TXN
012000          I-O   ITEM-FILE
012100          OUTPUT RESULT-FILE.
012200     PERFORM 300-PROCESS-UPDATE-TRANSACTION
012300         UNTIL UPDITEM-TXN-EOF.
012400     PERFORM 900-WRITE-RUN-SUMMARY.
012500     CLOSE UPDITEM-TXN
012600           ITEM-FILE
012700           RESULT-FILE.
012800     STOP RUN.
012900*
013000 300-PROCESS-UPDATE-TRANSACTION.
013100*
013200     PERFORM 310-READ-UPDATE-TRANSACTION.
013300     IF NOT UPDITEM-TXN-EOF
013400         ADD 1 TO RUN-TOTAL-COUNT
013500         MOVE "N" TO LINE-FAILED-SWITCH
013600         MOVE SPACE TO LINE-FAILED-MESSAGE
013700         PERFORM 320-READ-ITEM-MASTER
013750         IF NOT ITEM-FOUND
013760             MOVE "Y" TO LINE-FAILED-SWITCH
013770             MOVE "Item not found" TO LINE-FAILED-MESSAGE
013790         PERFORM 360-CHANGE-ITEM-RECORD THRU 380-WRITE-RESULT-RECORD.
014600*
014700 310-READ-UPDATE-TRANSACTION.
014800*
014900     READ UPDITEM-TXN INTO UPDATE-ITEM-TXN-RECORD
015000         AT END
015100             MOVE "Y" TO UPDITEM-TXN-EOF-SWITCH.
015200*
015300 320-READ-ITEM-MASTER.
015400*
015500     MOVE "N" TO ITEM-FOUND-SWITCH.
015600     MOVE UI-ITEM-ID TO ITEMFILE-ITEM-ID.
015700     READ ITEM-FILE INTO ITEM-RECORD-WORK
015800         INVALID KEY
015900             CONTINUE.
016000     IF ITEMFILE-SUCCESSFUL
016100         IF ITEM-ACTIVE
016200             MOVE "Y" TO ITEM-FOUND-SWITCH.
016300*
016400 360-CHANGE-ITEM-RECORD.
016500*
016550     IF LINE-FAILED
016560         GO TO 380-WRITE-RESULT-RECORD.
016600     IF UI-NEW-ITEM-NAME NOT = SPACE
016700         MOVE UI-NEW-ITEM-NAME TO ITEM-NAME OF ITEM-RECORD-WORK.
016800     IF UI-NEW-ITEM-PRICE NOT = ZERO
016900         MOVE UI-NEW-ITEM-PRICE TO ITEM-PRICE OF ITEM-RECORD-WORK.
017000*
017100 370-REWRITE-ITEM-RECORD.
017200*
017300     REWRITE ITEMFILE-RECORD-AREA FROM ITEM-RECORD-WORK
017400         INVALID KEY
017500             MOVE "Y" TO LINE-FAILED-SWITCH
017600             MOVE "Unable to rewrite item record"
017700                 TO LINE-FAILED-MESSAGE.
017800*
017900 380-WRITE-RESULT-RECORD.
018000*
018100     MOVE UI-ITEM-ID             TO RESULT-ITEM-ID OF RESULT-RECORD-WORK.
018200     MOVE ZERO                   TO RESULT-QUANTITY OF RESULT-RECORD-WORK.
018300     IF LINE-FAILED
018400         MOVE "FAILED "          TO RESULT-STATUS OF RESULT-RECORD-WORK
018500         MOVE LINE-FAILED-MESSAGE TO RESULT-MESSAGE OF RESULT-RECORD-WORK
018600         ADD 1 TO RUN-FAILED-COUNT
018700     ELSE
018800         MOVE "SUCCESS"          TO RESULT-STATUS OF RESULT-RECORD-WORK
018900         MOVE SPACE              TO RESULT-MESSAGE OF RESULT-RECORD-WORK
019000         ADD 1 TO RUN-SUCCESS-COUNT.
019100     WRITE RESULT-LINE-AREA FROM RESULT-RECORD-WORK.
019200*
019300 900-WRITE-RUN-SUMMARY.
019400*
019500     IF RUN-TOTAL-COUNT = ZERO
019600         MOVE "BAD-REQUEST" TO RUN-OUTCOME-CODE
019700     ELSE IF RUN-FAILED-COUNT > ZERO
019800         MOVE "PARTIAL"     TO RUN-OUTCOME-CODE
019900     ELSE
020000         MOVE "OK"          TO RUN-OUTCOME-CODE.
020100     DISPLAY "ITM2000 -- RUN OUTCOME: " RUN-OUTCOME-CODE.
020150     MOVE RUN-TOTAL-COUNT  TO WS-DISPLAY-COUNT-EDIT.
020200     DISPLAY "ITM2000 -- LINES READ:    " WS-DISPLAY-COUNT-EDIT.
020250     MOVE RUN-SUCCESS-COUNT TO WS-DISPLAY-COUNT-EDIT.
020300     DISPLAY "ITM2000 -- LINES SUCCESS:  " WS-DISPLAY-COUNT-EDIT.
020350     MOVE RUN-FAILED-COUNT TO WS-DISPLAY-COUNT-EDIT.
020400     DISPLAY "ITM2000 -- LINES FAILED:   " WS-DISPLAY-COUNT-EDIT.
020500*
