000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    CTL1000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  01/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    CTL1000 -- BUILD THE ID-CONTROL FILE                       *
001300*                                                                *
001400*    ONE-TIME RUN PRIOR TO FIRST USE OF THE ITEM/INVENTORY       *
001500*    BATCH SUITE (ITM1000, ITM2000, ITM3000, INV1000, INV2000).   *
001600*    READS THE SEED CARD PUNCHED BY OPERATIONS GIVING THE        *
001700*    STARTING ITEM, INVENTORY AND ACTIVITY ID VALUES AND LAYS    *
001800*    DOWN THE SINGLE-RECORD CTLFILE THOSE PROGRAMS READ AND      *
001900*    REWRITE EACH RUN TO HAND OUT THE NEXT UNUSED ID.             *
002000*                                                                *
002100*    CHANGE LOG.                                                 *
002200*                                                                *
002300*    01/09/87  RDH  ORIGINAL CODING.                       CR-104*
002400*    06/14/88  RDH  SEED RECORD NOW CARRIES THE STARTING   CR-141*
002500*                   ACTIVITY ID AS WELL AS ITEM/INVENTORY.       *
002600*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON CTLFILE  CR-203*
002700*                   WRITE -- OPERATIONS REPORTED SILENT          *
002800*                   ABENDS WHEN THE DASD PACK FILLED.            *
002900*    08/22/93  LMP  CLEANED UP PARAGRAPH NAMES TO MATCH THE CR-244*
003000*                   SHOP STANDARD NUMBERING SCHEME.              *
003100*    03/30/95  JKT  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-271*
003200*                   UNDER THE NEW COMPILER RELEASE.              *
003300*    02/09/99  JKT  YEAR 2000 REVIEW -- NO DATE FIELDS IN  CR-318*
003400*                   THIS PROGRAM, CTLSEED/CTLFILE CONTAIN        *
003500*                   NO CENTURY-SENSITIVE DATA.  NO CHANGE.       *
003600*    07/11/02  BWO  ADDED CTL-NEXT-ACTIVITY-ID RANGE EDIT  CR-402*
003700*                   -- OPERATIONS RAN THIS WITH A BLANK SEED     *
003800*                   CARD AND ZEROED THE CONTROL FILE.            *
003810*    09/14/09  DMS  RELATIVE-RECORD-AREA CORRECTED TO 32    CR-512*
003820*                   BYTES -- THE TRUE LENGTH OF CTL-ID-RECORD.   *
003830*                   THE OTHER FOUR PROGRAMS OPENING CTLFILE I-O  *
003840*                   HAD BEEN CODED WITH A 50-BYTE FD, A RECORD   *
003850*                   LENGTH MISMATCH ON A SHARED RELATIVE FILE.   *
003860*    12/15/09  DMS  200-EDIT-SEED-RECORD AND              CR-515*
003870*                   300-WRITE-CONTROL-RECORD RECAST AS A SINGLE *
003880*                   PERFORM...THRU RANGE OUT OF 000-BUILD-       *
003890*                   CONTROL-FILE, WITH A BAD SEED CARD NOW        *
003895*                   SKIPPING THE WRITE BY GO TO 300-EXIT RATHER   *
003896*                   THAN A SECOND IF TEST.  ALSO ADDED A 77-     *
003897*                   LEVEL SWITCH, WS-CONTROL-FILE-BUILT-SWITCH,   *
003898*                   TO CONFIRM THE BUILD ON THE OPERATOR LISTING. *
003900*                                                                *
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200*
005300     SELECT CTLSEED  ASSIGN TO "CTLSEED"
005400                     ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT CTLFILE  ASSIGN TO "CTLFILE"
005600                     ORGANIZATION IS RELATIVE
005700                     ACCESS IS RANDOM
005800                     RELATIVE KEY IS CTLFILE-RR-NUMBER
005900                     FILE STATUS IS CTLFILE-FILE-STATUS.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  CTLSEED.
006600*
006700 01  CTLSEED-RECORD.
006800     05  CS-ITEM-ID                  PIC 9(09).
006850     05  CS-ITEM-ID-ALPHA REDEFINES
006860         CS-ITEM-ID                  PIC X(09).
006900     05  CS-INVENTORY-ID             PIC 9(09).
006950     05  CS-INVENTORY-ID-ALPHA REDEFINES
006960         CS-INVENTORY-ID             PIC X(09).
007000     05  CS-ACTIVITY-ID              PIC 9(09).
007050     05  CS-ACTIVITY-ID-ALPHA REDEFINES
007060         CS-ACTIVITY-ID              PIC X(09).
007100     05  FILLER                      PIC X(45).
007200*
007300 FD  CTLFILE.
007400*
007500 01  RELATIVE-RECORD-AREA            PIC X(32).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  SWITCHES.
008300     05  CTLSEED-EOF-SWITCH          PIC X   VALUE "N".
008400         88  CTLSEED-EOF                     VALUE "Y".
008450     05  FILLER                      PIC X(08).
008500*
008600 01  FILE-STATUS-FIELDS.
008700     05  CTLFILE-FILE-STATUS         PIC XX.
008800         88  CTLFILE-SUCCESSFUL              VALUE "00".
008850     05  FILLER                      PIC X(08).
008900*
009000 01  KEY-FIELDS.
009100     05  CTLFILE-RR-NUMBER           PIC 9(05) COMP.
009150     05  FILLER                      PIC X(08).
009200*
009300 01  CTL-ID-RECORD-WORK.
009400     COPY CTLREC.
009450*
009460 77  WS-CONTROL-FILE-BUILT-SWITCH    PIC X           VALUE "N".
009470     88  WS-CONTROL-FILE-BUILT               VALUE "Y".
009500*
009600 PROCEDURE DIVISION.
009700*
009800 000-BUILD-CONTROL-FILE.
009900*
010000     OPEN INPUT  CTLSEED
010100          OUTPUT CTLFILE.
010200     PERFORM 100-READ-SEED-RECORD.
010300     IF NOT CTLSEED-EOF
010400         PERFORM 200-EDIT-SEED-RECORD THRU 300-EXIT.
010600     CLOSE CTLSEED
010700           CTLFILE.
010800     STOP RUN.
010900*
011000 100-READ-SEED-RECORD.
011100*
011200     READ CTLSEED INTO CTLSEED-RECORD
011300         AT END
011400             MOVE "Y" TO CTLSEED-EOF-SWITCH.
011500*
011600 200-EDIT-SEED-RECORD.
011700*
011800     IF CS-ITEM-ID      = ZERO
011900        OR CS-INVENTORY-ID = ZERO
012000        OR CS-ACTIVITY-ID  = ZERO
012100         DISPLAY "CTL1000 -- SEED CARD HAS A ZERO STARTING ID"
012200         DISPLAY "CTL1000 -- CONTROL FILE NOT BUILT"
012250         MOVE "Y" TO CTLSEED-EOF-SWITCH
012270         GO TO 300-EXIT.
012300*
012500 300-WRITE-CONTROL-RECORD.
012600*
012700     MOVE 1                 TO CTLFILE-RR-NUMBER.
012800     MOVE CS-ITEM-ID        TO CTL-NEXT-ITEM-ID.
012900     MOVE CS-INVENTORY-ID   TO CTL-NEXT-INVENTORY-ID.
013000     MOVE CS-ACTIVITY-ID    TO CTL-NEXT-ACTIVITY-ID.
013100     WRITE RELATIVE-RECORD-AREA FROM CTL-ID-RECORD-WORK
013200         INVALID KEY
013300             DISPLAY "WRITE ERROR ON CTLFILE, STATUS "
013400                 CTLFILE-FILE-STATUS
013420         NOT INVALID KEY
013440             MOVE "Y" TO WS-CONTROL-FILE-BUILT-SWITCH.
013460     IF WS-CONTROL-FILE-BUILT
013470         DISPLAY "CTL1000 -- CONTROL FILE BUILT SUCCESSFULLY".
013480*
013490 300-EXIT.
013495     EXIT.
013500*
