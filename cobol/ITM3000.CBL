000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ITM3000.
000400 AUTHOR.        R D HANLEY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/16/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ITM3000 -- ITEM MAINTENANCE, DELETE ONE ITEM                *
001300*                                                                *
001400*    READS ONE DELETE REQUEST CARD.  THE ITEM MASTER RECORD IS   *
001500*    NEVER PHYSICALLY REMOVED -- ITS DELETED FLAG IS TURNED ON   *
001600*    AND THE RECORD IS REWRITTEN.  AN ITEM NOT ON FILE, OR       *
001700*    ALREADY MARKED DELETED, COMES BACK NOT-FOUND.  A BLANK      *
001800*    REQUEST CARD COMES BACK BAD-REQUEST.                        *
001900*                                                                *
002000*    CHANGE LOG.                                                 *
002100*                                                                *
002200*    02/16/87  RDH  ORIGINAL CODING.                       CR-110*
002300*    06/14/88  RDH  RECORD IS NOW SOFT-DELETED (REWRITE OF  CR-141*
002400*                   THE DELETED-FLAG) -- FORMERLY AN ACTUAL       *
002500*                   DELETE VERB, WHICH BROKE THE INVENTORY        *
002600*                   REPORTS THAT STILL KEYED OFF THE OLD ITEM.    *
002700*    11/02/90  LMP  ADDED FILE STATUS CHECKING ON THE       CR-203*
002800*                   REWRITE.                                     *
002900*    08/22/93  LMP  RENUMBERED PARAGRAPHS TO MATCH THE      CR-244*
003000*                   SHOP STANDARD.                               *
003100*    03/30/95  JKT  NO FUNCTIONAL CHANGE -- RECOMPILED      CR-271*
003200*                   UNDER THE NEW COMPILER RELEASE.              *
003300*    02/09/99  JKT  YEAR 2000 REVIEW -- THIS PROGRAM CARRIES CR-318*
003400*                   NO DATE FIELDS.  NO CHANGE REQUIRED.        *
003500*    07/11/02  BWO  BLANK REQUEST CARD NOW REPORTED        CR-403*
003600*                   BAD-REQUEST RATHER THAN NOT-FOUND.           *
003610*    12/01/09  DMS  RUN-TOTAL-COUNT/RUN-SUCCESS-COUNT/         CR-514*
003620*                   RUN-FAILED-COUNT NOW CARRY VALUE ZERO --       *
003630*                   THESE ARE ADDED TO AND TESTED AGAINST ZERO     *
003640*                   IN 900-WRITE-RUN-SUMMARY AND HAD NO EXPLICIT   *
003650*                   INITIAL VALUE.                                *
003660*    12/15/09  DMS  330 THROUGH 380 RECAST AS A SINGLE       CR-515*
003670*                   PERFORM...THRU RANGE, WITH THE NOT-FOUND      *
003675*                   PATH SKIPPING THE SOFT-DELETE REWRITE BY GO    *
003680*                   TO 380-WRITE-RESULT-RECORD.  THE THREE         *
003685*                   SEPARATE PERFORMS OF 900-WRITE-RUN-SUMMARY     *
003690*                   IN 000-DELETE-ITEM-REQUEST ARE NOW ONE.        *
003692*                   ALSO ADDED A 77-LEVEL EDIT FIELD,               *
003694*                   WS-DISPLAY-COUNT-EDIT, FOR THE RUN SUMMARY.    *
003700*                                                                *
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800*
004900 FILE-CONTROL.
005000*
005100     SELECT DELITEM-TXN  ASSIGN TO "ITMDELTX"
005200                         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT ITEM-FILE    ASSIGN TO "ITEMFILE"
005400                         ORGANIZATION IS INDEXED
005500                         ACCESS IS RANDOM
005600                         RECORD KEY IS ITEMFILE-ITEM-ID
005700                         FILE STATUS IS ITEMFILE-FILE-STATUS.
005800     SELECT RESULT-FILE  ASSIGN TO "RESULTFL"
005900                         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  DELITEM-TXN.
006600*
006700 01  DELETE-ITEM-TXN-RECORD.
006800     05  DI-ITEM-ID                  PIC 9(09).
006900     05  DI-ITEM-ID-ALPHA REDEFINES
007000         DI-ITEM-ID                  PIC X(09).
007100     05  FILLER                      PIC X(71).
007200*
007300 FD  ITEM-FILE.
007400*
007500 01  ITEMFILE-RECORD-AREA.
007600     05  ITEMFILE-ITEM-ID            PIC 9(09).
007700     05  FILLER                      PIC X(191).
007800*
007900 FD  RESULT-FILE.
008000*
008100 01  RESULT-LINE-AREA                PIC X(80).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  SWITCHES.
008600     05  DELITEM-TXN-EOF-SWITCH      PIC X   VALUE "N".
008700         88  DELITEM-TXN-EOF                 VALUE "Y".
008800     05  ITEM-FOUND-SWITCH           PIC X   VALUE "N".
008900         88  ITEM-FOUND                      VALUE "Y".
009000     05  LINE-FAILED-SWITCH          PIC X   VALUE "N".
009100         88  LINE-FAILED                     VALUE "Y".
009150     05  FILLER                      PIC X(08).
009200*
009300 01  FILE-STATUS-FIELDS.
009400     05  ITEMFILE-FILE-STATUS        PIC XX.
009500         88  ITEMFILE-SUCCESSFUL             VALUE "00".
009550     05  FILLER                      PIC X(08).
009600*
009700 01  RUN-COUNTERS.
009800     05  RUN-TOTAL-COUNT             PIC 9(07) COMP VALUE ZERO.
009900     05  RUN-SUCCESS-COUNT           PIC 9(07) COMP VALUE ZERO.
010000     05  RUN-FAILED-COUNT            PIC 9(07) COMP VALUE ZERO.
010050     05  FILLER                      PIC X(08).
010100*
010200 01  LINE-FAILED-MESSAGE             PIC X(40).
010300*
010400 01  ITEM-RECORD-WORK.
010500     COPY ITMMAST.
010600*
010700 01  RESULT-RECORD-WORK.
010800     COPY RESULTLN.
010900*
011000 01  RUN-OUTCOME-CODE                PIC X(11).
011050*
011080 77  WS-DISPLAY-COUNT-EDIT           PIC ZZZZZZ9.
011100*
011200 PROCEDURE DIVISION.
011300*
011400 000-DELETE-ITEM-REQUEST.
011500*
011600     OPEN INPUT DELITEM-TXN
011700          I-O   ITEM-FILE
011800          OUTPUT RESULT-FILE.
011900     PERFORM 310-READ-DELETE-REQUEST.
012000     IF DELITEM-TXN-EOF OR DI-ITEM-ID = ZERO
012100         MOVE "BAD-REQUEST" TO RUN-OUTCOME-CODE
012200     ELSE
012300         ADD 1 TO RUN-TOTAL-COUNT
012400         MOVE "N" TO LINE-FAILED-SWITCH
012500         MOVE SPACE TO LINE-FAILED-MESSAGE
012600         PERFORM 320-READ-ITEM-MASTER
012650         IF NOT ITEM-FOUND
012660             MOVE "Y" TO LINE-FAILED-SWITCH
012670             MOVE "Item not found" TO LINE-FAILED-MESSAGE
012690         PERFORM 330-SOFT-DELETE-ITEM-RECORD THRU 380-WRITE-RESULT-RECORD.
012700     PERFORM 900-WRITE-RUN-SUMMARY.
013400     CLOSE DELITEM-TXN
013500           ITEM-FILE
013600           RESULT-FILE.
013700     STOP RUN.
013800*
013900 310-READ-DELETE-REQUEST.
014000*
014100     READ DELITEM-TXN INTO DELETE-ITEM-TXN-RECORD
014200         AT END
014300             MOVE "Y" TO DELITEM-TXN-EOF-SWITCH.
014400*
014500 320-READ-ITEM-MASTER.
014600*
014700     MOVE "N" TO ITEM-FOUND-SWITCH.
014800     MOVE DI-ITEM-ID TO ITEMFILE-ITEM-ID.
014900     READ ITEM-FILE INTO ITEM-RECORD-WORK
015000         INVALID KEY
015100             CONTINUE.
015200     IF ITEMFILE-SUCCESSFUL
015300         IF ITEM-ACTIVE
015400             MOVE "Y" TO ITEM-FOUND-SWITCH.
015500*
015600 330-SOFT-DELETE-ITEM-RECORD.
015700*
015750     IF LINE-FAILED
015760         GO TO 380-WRITE-RESULT-RECORD.
015800     MOVE "Y" TO ITEM-IS-DELETED OF ITEM-RECORD-WORK.
015900     REWRITE ITEMFILE-RECORD-AREA FROM ITEM-RECORD-WORK
016000         INVALID KEY
016100             MOVE "Y" TO LINE-FAILED-SWITCH
016200             MOVE "Unable to rewrite item record"
016300                 TO LINE-FAILED-MESSAGE.
016400*
016500 380-WRITE-RESULT-RECORD.
016600*
016700     MOVE DI-ITEM-ID             TO RESULT-ITEM-ID OF RESULT-RECORD-WORK.
016800     MOVE ZERO                   TO RESULT-QUANTITY OF RESULT-RECORD-WORK.
016900     IF LINE-FAILED
017000         MOVE "FAILED "          TO RESULT-STATUS OF RESULT-RECORD-WORK
017100         MOVE LINE-FAILED-MESSAGE TO RESULT-MESSAGE OF RESULT-RECORD-WORK
017200         ADD 1 TO RUN-FAILED-COUNT
017300     ELSE
017400         MOVE "SUCCESS"          TO RESULT-STATUS OF RESULT-RECORD-WORK
017500         MOVE SPACE              TO RESULT-MESSAGE OF RESULT-RECORD-WORK
017600         ADD 1 TO RUN-SUCCESS-COUNT.
017700     WRITE RESULT-LINE-AREA FROM RESULT-RECORD-WORK.
017800*
017900 900-WRITE-RUN-SUMMARY.
018000*
018100     IF RUN-OUTCOME-CODE NOT = "BAD-REQUEST"
018200         IF RUN-FAILED-COUNT > ZERO
018300             MOVE "NOT-FOUND"  TO RUN-OUTCOME-CODE
018400         ELSE
018500             MOVE "OK"         TO RUN-OUTCOME-CODE.
018700     DISPLAY "ITM3000 -- RUN OUTCOME: " RUN-OUTCOME-CODE.
018750     MOVE RUN-TOTAL-COUNT  TO WS-DISPLAY-COUNT-EDIT.
018800     DISPLAY "ITM3000 -- LINES READ:    " WS-DISPLAY-COUNT-EDIT.
018850     MOVE RUN-SUCCESS-COUNT TO WS-DISPLAY-COUNT-EDIT.
018900     DISPLAY "ITM3000 -- LINES SUCCESS:  " WS-DISPLAY-COUNT-EDIT.
018950     MOVE RUN-FAILED-COUNT TO WS-DISPLAY-COUNT-EDIT.
019000     DISPLAY "ITM3000 -- LINES FAILED:   " WS-DISPLAY-COUNT-EDIT.
019100*
